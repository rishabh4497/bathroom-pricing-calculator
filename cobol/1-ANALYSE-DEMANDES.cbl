000100************************************************************
000110*    PROGRAMME    : 1-ANALYSE-DEMANDES
000120*    OBJET        : ANALYSE TRANSCRIPT CLIENT (DEVIS SDB)
000130*                   SURFACE, TACHES DEMANDEES, GAMME, VILLE.
000140*    AUTEUR       : M. DESCAMPS
000150*    INSTALLATION : STE MERIDIA BTP - SCE INFORMATIQUE DE GESTION
000160*    ECRIT LE     : 14/04/1986
000170*    COMPILE LE   :
000180*    CONFIDENTIEL : USAGE INTERNE - SERVICE DEVIS
000190************************************************************
000200*    HISTORIQUE DES MODIFICATIONS
000210*----------------------------------------------------------
000220*    14/04/1986 MD       CREATION DU PROGRAMME - PHASE 1 DU CHAINE
000230*    14/04/1986 MD       DEVIS (CF CAHIER DES CHARGES SCE DEVIS)
000240*    02/09/1987 MD       CORRECTION BORNE SURFACE (9(3) SUFFISANT)
000250*    11/01/1989 JLP      AJOUT MOT CLE 'CHEAP' (GAMME BUDGET)
000260*    23/06/1991 JLP      RELECTURE MOTS CLES TACHES PLOMBERIE
000270*    23/06/1991 JLP      (DOUCHE/WC) SUITE RETOUR SCE COMMERCIAL
000280*    05/03/1994 SL       VILLE PAR DEFAUT MARSEILLE SI NON TROUVEE
000290*    17/11/1995 SL       RELECTURE GENERALE AVANT PASSAGE EN PROD
000300*    08/09/1998 FXM      CHANTIER AN2000 - AUCUN CHAMP DATE
000310*    08/09/1998 FXM      PROGRAMME, RAS POUR LE PASSAGE AN2000
000320*    14/01/1999 FXM      CONTROLE FINAL AN2000 - RAS
000330*    19/03/2003 AR       AJOUT MOT CLE 'HIGH-END' (GAMME PREMIUM)
000340*    07/10/2006 AR       NOMBRE-ANOMALIES BORNE A 2
000350*    22/05/2011 CG       RELECTURE STYLE, RAS FONCTIONNEL
000360*    04/02/2014 CG       TRANSCRIPTION PORTEE A X(300)
000370*    18/09/2014 CG       C8330 MARQUE M2 RECODEE EN UTF-8
000380*    18/09/2014 CG       C8330 BOUCLE PRINCIPALE REPRISE EN 0100-X
000390*    18/09/2014 CG       C8330 RELECTURE COMPLETE - COMMENTAIRES
000400*    18/09/2014 CG       REMIS A NIVEAU POUR AUDIT SCE METHODES
000410*----------------------------------------------------------
000420*    SOMMAIRE DES PARAGRAPHES DE LA PROCEDURE DIVISION (DANS
000430*    L'ORDRE DU PROGRAMME, POUR S'Y REPERER SANS DEROULER TOUT
000440*    LE LISTING - A TENIR A JOUR A CHAQUE AJOUT DE PARAGRAPHE) :
000450*      MAIN-PROCEDURE ........... OUVERTURE/FERMETURE FICHIERS
000460*      0100-TRAITE-UNE-DEMANDE ... LECTURE D'UNE DEMANDE (BOUCLE)
000470*      ANALYSE-UNE-DEMANDE ....... AIGUILLAGE DES 4 ANALYSES
000480*      ANALYSE-SURFACE ........... RECHERCHE DE LA SURFACE EN M2
000490*      SCRUTE-UN-CARACTERE ....... EXAMEN CARACTERE PAR CARACTERE
000500*      TESTE-SUFFIXE-M2 .......... RECONNAISSANCE DU SIGLE M2
000510*      ANALYSE-TACHES ............ DETECTION DES 6 TRAVAUX POSSIBL
000520*      CHERCHE-PAIRE-MOTS ........ MOT1 SUIVI DE MOT2 (PEU IMPORTE
000530*                                  L'ECART ENTRE LES DEUX)
000540*      TROUVE-MOT-1/TROUVE-MOT-2 . LOCALISATION D'UN MOT DANS LE
000550*                                  TRANSCRIPT MAJUSCULE
000560*      ANALYSE-GAMME ............. BUDGET / STANDARD / PREMIUM
000570*      CHERCHE-MOT-SIMPLE ........ IDEM TROUVE-MOT-1, DEPART FIXE
000580*      ANALYSE-VILLE ............. VILLE DE CHANTIER APRES 'LOCATE
000590*      EXTRAIT-CARACTERE-VILLE ... COPIE UN CARACTERE DE VILLE
000600*      MET-MAJUSCULE/MINUSCULE ... MISE EN FORME TITRE DE LA VILLE
000610*      FIN-PGM .................. ARRET DU PROGRAMME
000620************************************************************
000630 IDENTIFICATION DIVISION.
000640 PROGRAM-ID. 1-ANALYSE-DEMANDES.
000650 AUTHOR. M. DESCAMPS.
000660 INSTALLATION. STE MERIDIA BTP - SCE INFORMATIQUE DE GESTION.
000670 DATE-WRITTEN. 14/04/1986.
000680 DATE-COMPILED.
000690 SECURITY. USAGE INTERNE - SERVICE DEVIS.
000700************************************************************
000710*    LE TRANSCRIPT CLIENT EST UN TEXTE LIBRE SAISI PAR LE
000720*    COMMERCIAL. CE PROGRAMME EN EXTRAIT LA SURFACE DE LA SALLE
000730*    DE BAIN, LES TRAVAUX DEMANDES, LA GAMME DE PRESTATION ET LA
000740*    VILLE DU CHANTIER, ET SIGNALE LES CAS QU'IL N'A PU ANALYSER.
000750*
000760*    CE PROGRAMME EST LA PHASE 1 DU CHAINE DEVIS (CF PHASE 2 :
000770*    2-CALCUL-DEVIS, QUI LIT LE FICHIER DEMANDES-ANALYSEES PRODUIT
000780*    ICI ET EN DEDUIT LE CHIFFRAGE MATERIAUX/MAIN D'OEUVRE). ON NE
000790*    FAIT ICI QUE DE LA RECONNAISSANCE DE TEXTE - AUCUN CALCUL DE
000800*    PRIX, AUCUN ACCES A UNE TABLE DE TARIFS : CE N'EST PAS SON RO
000810************************************************************
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880
000890     SELECT DEMANDES-CLIENT ASSIGN TO "DEMCLI"
000900*    LE NOM LOGIQUE DEMCLI EST CATALOGUE PAR LE SCE EXPLOITATION
000910*    DANS LA JCL DU CHAINE DEVIS (PAS DANS CE PROGRAMME).
000920             ORGANIZATION LINE SEQUENTIAL.
000930
000940     SELECT DEMANDES-ANALYSEES ASSIGN TO "DEMANA"
000950*    DEMANA EST LE FICHIER D'ECHANGE ENTRE LA PHASE 1 (CE
000960*    PROGRAMME) ET LA PHASE 2 (2-CALCUL-DEVIS) - IL N'EST PAS
000970*    CONSERVE APRES LE PASSAGE DE LA PHASE 2 (CF SCE EXPLOITATION)
000980             ORGANIZATION LINE SEQUENTIAL.
000990
001000 DATA DIVISION.
001010 FILE SECTION.
001020
001030*    ENREGISTREMENT DEMANDE CLIENT (TRANSCRIT BRUT DU COMMERCIAL)
001040*    UN ENREGISTREMENT PAR DEMANDE DE DEVIS SAISIE AU TELEPHONE OU
001050*    EN AGENCE. LE NUMERO DE DEMANDE EST ATTRIBUE PAR LE SCE
001060*    COMMERCIAL (HORS PROGRAMME) ET SERT DE CLE DE RAPPROCHEMENT
001070*    JUSQU'AU DEVIS FINAL IMPRIME PAR LA PHASE 2.
001080 FD  DEMANDES-CLIENT.
001090 01  D-DEMANDE-ENREG.
001100*    PAS DE REDEFINES SUR CET ENREGISTREMENT - IL N'EST QUE LU,
001110*    JAMAIS RECALCULE (CF A-DEMANDE-ENREG POUR LES VUES REDEFINIES
001120     05 D-Numero-Demande        PIC X(12).
001130*    TEXTE LIBRE DU COMMERCIAL - CF NOTE DU 18/09/2014 SUR LE SIGL
001140*    M2 : LE FICHIER EST RECU EN UTF-8 DU SERVEUR DE PRISE DE RDV.
001150     05 D-Transcription         PIC X(300).
001160*    PAS DE FILLER SUR CET ENREGISTREMENT (SEUL DU CHAINE SANS) -
001170*    LE FICHIER DEMCLI EST RECU TEL QUEL DU SERVEUR DE PRISE DE
001180*    RDV EN 312 OCTETS EXACTS (12+300), SANS MARGE RESERVEE ; UN
001190*    FILLER AURAIT DESALIGNE LA LECTURE SUR LE FICHIER REEL.
001200*    REVU ET CONFIRME SCE METHODES LE 18/09/2014.
001210
001220*    ENREGISTREMENT DEMANDE ANALYSEE (SURFACE/TACHES/GAMME/VILLE)
001230*    PRODUIT PAR CE PROGRAMME, CONSOMME PAR 2-CALCUL-DEVIS. UN
001240*    ENREGISTREMENT REPREND LE NUMERO DE DEMANDE ET LES 4 RESULTAT
001250*    D'ANALYSE, PLUS LE COMPTEUR D'ANOMALIES DE LECTURE.
001260 FD  DEMANDES-ANALYSEES.
001270 01  A-DEMANDE-ENREG.
001280*    ENREGISTREMENT DE SORTIE - AUCUN CHAMP N'EST LAISSE A SA
001290*    VALEUR DE LECTURE PRECEDENTE : ANALYSE-UNE-DEMANDE REMET
001300*    TOUJOURS TOUT A BLANC/ZERO AVANT DE COMMENCER L'ANALYSE.
001310     05 A-Numero-Demande        PIC X(12).
001320*    SURFACE DE LA SALLE DE BAIN EN M2, 3 CHIFFRES ENTIERS + 2
001330*    DECIMALES (LA DECIMALE N'EST JAMAIS RENSEIGNEE PAR LE SCANNER
001340*    CF ANALYSE-SURFACE, MAIS RESERVEE POUR UN TRANSCRIPT DU TYPE
001350*    '4.5 M2' QU'ON POURRAIT VOIR APPARAITRE UN JOUR).
001360     05 A-Surface               PIC 9(3)V99.
001370*    VUE REDEFINIE POUR L'EDITION SEPAREE PARTIE ENTIERE/DECIMALE
001380*    SUR LE RAPPORT DE CONTROLE (CF SCE EXPLOITATION).
001390     05 A-SURFACE-EDITEE REDEFINES A-Surface.
001400         10 A-SURFACE-ENTIER        PIC 9(3).
001410         10 A-SURFACE-DECIMALE      PIC 99.
001420*    GAMME DE PRESTATION DEMANDEE : BUDGET, STANDARD OU PREMIUM.
001430*    SERT DE CLE DE RECHERCHE DANS LA TABLE TARIFS-MATERIAUX DE LA
001440*    PHASE 2 (CF SELECTIONNE-PRIX-GAMME DE 2-CALCUL-DEVIS).
001450     05 A-Gamme                 PIC X(8).
001460     05 A-Ville                 PIC X(12).
001470*    UN DRAPEAU OUI/NON PAR TYPE DE TRAVAUX RECONNU DANS LE
001480*    TRANSCRIPT. PLUSIEURS DRAPEAUX PEUVENT ETRE A 'Y' A LA FOIS
001490*    (UNE DEMANDE PEUT CUMULER PLUSIEURS TRAVAUX).
001500     05 A-Taches.
001510         10 A-Tache-Demolition        PIC X(1).
001520             88 A-TACHE-DEMOLITION-OUI      VALUE 'Y'.
001530         10 A-Tache-Plomberie-Douche  PIC X(1).
001540             88 A-TACHE-PLOMB-DOUCHE-OUI    VALUE 'Y'.
001550         10 A-Tache-Plomberie-Wc      PIC X(1).
001560             88 A-TACHE-PLOMB-WC-OUI        VALUE 'Y'.
001570         10 A-Tache-Vasque            PIC X(1).
001580             88 A-TACHE-VASQUE-OUI          VALUE 'Y'.
001590         10 A-Tache-Peinture          PIC X(1).
001600             88 A-TACHE-PEINTURE-OUI        VALUE 'Y'.
001610         10 A-Tache-Carrelage         PIC X(1).
001620             88 A-TACHE-CARRELAGE-OUI       VALUE 'Y'.
001630*    NOMBRE DE CAS OU LE SCANNER N'A RIEN TROUVE DE FIABLE (SURFAC
001640*    PAR DEFAUT OU AUCUNE TACHE RECONNUE) - BORNE A 9 MAX (AR,
001650*    07/10/2006) POUR TENIR SUR UN SEUL CHIFFRE EN EDITION.
001660     05 A-Nombre-Anomalies      PIC 9.
001670     05 FILLER                  PIC X(20).
001680
001690 WORKING-STORAGE SECTION.
001700*    DRAPEAU DE FIN DE FICHIER DEMANDES-CLIENT, PROMU AU NIVEAU
001710*    77 (CONVENTION MAISON POUR LES INDICATEURS ET COMPTEURS
001720*    ISOLES - CF PHASE-2 POUR LE MEME PRINCIPE) - TESTE PAR LE
001730*    PERFORM ... THRU DE MAIN-PROCEDURE (CF NOTE DU 18/09/2014).
001740 77  FIN-ENREG               PIC X(01) VALUE SPACE.
001750     88 FF                       VALUE HIGH-VALUE.
001760*    HIGH-VALUE PLUTOT QU'UNE LETTRE POUR RESTER COHERENT AVEC
001770*    LA CONVENTION DE FIN DE FICHIER DE LA PHASE 2
001780*    (2-CALCUL-DEVIS).
001790
001800
001810*    TABLE DES MOTS CLES RECONNUS PAR LE SCANNER DE TRANSCRIPT.
001820*    CHAQUE MOT EST SUIVI DE SA LONGUEUR EN COMP (EVITE UN APPEL
001830*    DE FONCTION INTRINSEQUE POUR CALCULER LA LONGUEUR A CHAQUE
001840*    RECHERCHE - CE N'EST PAS SUPPORTE SUR NOTRE COMPILATEUR).
001850 01  WS-MOTS-CLES.
001860*    COUPLE DEMOLITION : 'REMOVE' ... 'TILES' (CF ANALYSE-TACHES)
001870     05 MOT-REMOVE        PIC X(20) VALUE 'REMOVE'.
001880     05 LEN-REMOVE        PIC 9(2) COMP VALUE 6.
001890     05 MOT-TILES         PIC X(20) VALUE 'TILES'.
001900     05 LEN-TILES         PIC 9(2) COMP VALUE 5.
001910*    COUPLE PLOMBERIE DOUCHE (1ERE FORME) : 'REDO' ... 'PLUMBING'
001920     05 MOT-REDO          PIC X(20) VALUE 'REDO'.
001930     05 LEN-REDO          PIC 9(2) COMP VALUE 4.
001940     05 MOT-PLUMBING      PIC X(20) VALUE 'PLUMBING'.
001950     05 LEN-PLUMBING      PIC 9(2) COMP VALUE 8.
001960*    COUPLE PLOMBERIE DOUCHE (2EME FORME, SI LA 1ERE A ECHOUE) :
001970*    'PLUMBING' ... 'SHOWER'. LES DEUX FORMES ALIMENTENT LE MEME
001980*    DRAPEAU A-Tache-Plomberie-Douche (RETOUR SCE COMMERCIAL DU
001990*    23/06/1991 : LES CLIENTS NE DISENT PAS TOUS 'REDO PLUMBING').
002000     05 MOT-SHOWER        PIC X(20) VALUE 'SHOWER'.
002010     05 LEN-SHOWER        PIC 9(2) COMP VALUE 6.
002020*    COUPLE PLOMBERIE WC (1ERE FORME) : 'REPLACE' ... 'TOILET'
002030     05 MOT-REPLACE       PIC X(20) VALUE 'REPLACE'.
002040     05 LEN-REPLACE       PIC 9(2) COMP VALUE 7.
002050     05 MOT-TOILET        PIC X(20) VALUE 'TOILET'.
002060     05 LEN-TOILET        PIC 9(2) COMP VALUE 6.
002070*    COUPLE PLOMBERIE WC (2EME FORME) : 'INSTALL' ... 'TOILET'
002080     05 MOT-INSTALL       PIC X(20) VALUE 'INSTALL'.
002090     05 LEN-INSTALL       PIC 9(2) COMP VALUE 7.
002100*    COUPLE VASQUE : 'INSTALL' ... 'VANITY' (MOT-INSTALL REUTILISE
002110     05 MOT-VANITY        PIC X(20) VALUE 'VANITY'.
002120     05 LEN-VANITY        PIC 9(2) COMP VALUE 6.
002130*    COUPLE PEINTURE (1ERE FORME) : 'REPAINT' ... 'WALLS'
002140     05 MOT-REPAINT       PIC X(20) VALUE 'REPAINT'.
002150     05 LEN-REPAINT       PIC 9(2) COMP VALUE 7.
002160*    COUPLE PEINTURE (2EME FORME) : 'PAINT' ... 'WALLS'
002170     05 MOT-PAINT         PIC X(20) VALUE 'PAINT'.
002180     05 LEN-PAINT         PIC 9(2) COMP VALUE 5.
002190     05 MOT-WALLS         PIC X(20) VALUE 'WALLS'.
002200     05 LEN-WALLS         PIC 9(2) COMP VALUE 5.
002210*    COUPLE CARRELAGE (1ERE FORME) : 'LAY' ... 'TILES' (MOT-TILES
002220*    REUTILISE, DEJA DECLARE PLUS HAUT POUR LA DEMOLITION)
002230     05 MOT-LAY           PIC X(20) VALUE 'LAY'.
002240     05 LEN-LAY           PIC 9(2) COMP VALUE 3.
002250*    COUPLE CARRELAGE (2EME FORME) : 'NEW' ... 'TILES'
002260     05 MOT-NEW           PIC X(20) VALUE 'NEW'.
002270     05 LEN-NEW           PIC 9(2) COMP VALUE 3.
002280*    MOTS CLES GAMME BUDGET (JLP 11/01/1989 ET SUIVANTS) - LE
002290*    PREMIER MOT TROUVE PARMI LES TROIS GAGNE, CF ANALYSE-GAMME
002300     05 MOT-BUDGET1       PIC X(20) VALUE 'BUDGET-CONSCIOUS'.
002310     05 LEN-BUDGET1       PIC 9(2) COMP VALUE 16.
002320     05 MOT-BUDGET2       PIC X(20) VALUE 'BUDGET CONSCIOUS'.
002330     05 LEN-BUDGET2       PIC 9(2) COMP VALUE 16.
002340     05 MOT-CHEAP         PIC X(20) VALUE 'CHEAP'.
002350     05 LEN-CHEAP         PIC 9(2) COMP VALUE 5.
002360*    MOTS CLES GAMME PREMIUM (AR 19/03/2003 POUR 'HIGH-END',
002370*    'LUXURY' AJOUTE EN MEME TEMPS). NE SONT TESTES QUE SI AUCUN
002380*    MOT BUDGET N'A ETE TROUVE (CF ANALYSE-GAMME : BUDGET PASSE
002390*    AVANT PREMIUM).
002400     05 MOT-PREMIUM       PIC X(20) VALUE 'PREMIUM'.
002410     05 LEN-PREMIUM       PIC 9(2) COMP VALUE 7.
002420     05 MOT-HIGHEND       PIC X(20) VALUE 'HIGH-END'.
002430     05 LEN-HIGHEND       PIC 9(2) COMP VALUE 8.
002440     05 MOT-LUXURY        PIC X(20) VALUE 'LUXURY'.
002450     05 LEN-LUXURY        PIC 9(2) COMP VALUE 6.
002460*    AMORCE DE LA VILLE DE CHANTIER - TOUT CE QUI SUIT CE GROUPE D
002470*    MOTS (JUSQU'A 12 CARACTERES, ESPACE/VIRGULE/POINT COMPRIS) ES
002480*    REPRIS COMME NOM DE VILLE, CF ANALYSE-VILLE.
002490     05 MOT-LOCATED-IN    PIC X(20) VALUE 'LOCATED IN '.
002500*    L'ESPACE FINAL DANS LA VALEUR EST VOLONTAIRE (EVITE DE
002510*    PRENDRE 'LOCATED INSIDE...' POUR UNE AMORCE DE VILLE).
002520     05 LEN-LOCATED-IN    PIC 9(2) COMP VALUE 11.
002530*    LE TRANSCRIPT CLIENT ARRIVE EN UTF-8 DU SERVEUR DE PRISE
002540*    DE RDV ; LE SIGNE "M2" Y EST 'M' SUIVI DE L'EXPOSANT DEUX
002550*    SUR 2 OCTETS (X'C2B2'), PAS DU CHIFFRE ASCII '2' (NOTE
002560*    SCE ETUDES DU 18/09/2014 - REPRISE APRES ANOMALIE SIGNALEE)
002570     05 MARQUE-M2         PIC X(3) VALUE X'4DC2B2'.
002580     05 FILLER             PIC X(03).
002590
002600*    COPIE MAJUSCULE DU TRANSCRIPT POUR RECHERCHE. ON NE TOUCHE
002610*    JAMAIS A D-Transcription LUI-MEME (NECESSAIRE EN CASSE
002620*    D'ORIGINE POUR LA RESTITUTION DU NOM DE VILLE, QUI DOIT
002630*    GARDER SA CASSE NATURELLE APRES MISE EN FORME TITRE).
002640 01  WS-TRANSCRIPT-UC          PIC X(300).
002650
002660*    ZONE DE TRAVAIL POUR LE SCANNER DE SURFACE (X M2)
002670 01  WS-SURFACE-SCAN.
002680     05 WS-POS                 PIC 9(3) COMP VALUE 0.
002690*    BORNE A 300 (LONGUEUR DE D-Transcription/WS-TRANSCRIPT-UC) -
002700*    VOIR LA CONDITION D'ARRET DU PERFORM DANS ANALYSE-SURFACE.
002710     05 WS-CH                  PIC X(1).
002720*    UN SEUL CARACTERE A LA FOIS - PAS DE TAMPON DE PLUSIEURS
002730*    CARACTERES, CE QUI EVITE LES DEBORDEMENTS EN FIN DE ZONE.
002740*    VUE NUMERIQUE DU CARACTERE COURANT, UTILISEE UNIQUEMENT
002750*    QUAND WS-CH EST NUMERIC (CF SCRUTE-UN-CARACTERE)
002760     05 WS-CH-NUM REDEFINES WS-CH  PIC 9.
002770     05 WS-AREA-ACCUM          PIC 9(3) COMP VALUE 0.
002780     05 WS-DIGIT-COUNT         PIC 9 COMP VALUE 0.
002790     05 WS-FOUND-AREA          PIC X(1) VALUE 'N'.
002800         88 WS-AREA-TROUVEE         VALUE 'Y'.
002810*    CONDITION-NOM TESTEE PAR LA BORNE DU PERFORM DANS
002820*    ANALYSE-SURFACE ET PAR SCRUTE-UN-CARACTERE.
002830     05 FILLER                 PIC X(05).
002840
002850*    ZONE DE TRAVAIL POUR LA RECHERCHE DE MOTS / PAIRES DE MOTS
002860 01  WS-RECHERCHE.
002870     05 WS-MOT1                PIC X(20).
002880*    20 CARACTERES SUFFISENT LARGEMENT AUX MOTS CLES ANGLAIS
002890*    RETENUS (LE PLUS LONG, 'BUDGET-CONSCIOUS', EN FAIT 16).
002900*    VUE CARACTERE PAR CARACTERE CONSERVEE DU PROGRAMME D'ORIGINE
002910     05 WS-MOT1-CARACTERES REDEFINES WS-MOT1.
002920         10 WS-MOT1-CAR         PIC X(1) OCCURS 20.
002930     05 WS-MOT1-LONG            PIC 9(2) COMP.
002940*    WS-MOT1-LONG EST RENSEIGNE A CHAQUE APPEL PAR LE PARAGRAPHE
002950*    APPELANT (CF LEN-REMOVE, LEN-TILES, ETC. DANS WS-MOTS-CLES) -
002960*    CE N'EST PAS UNE LONGUEUR FIXE DE WS-MOT1.
002970     05 WS-MOT2                PIC X(20).
002980     05 WS-MOT2-LONG            PIC 9(2) COMP.
002990     05 WS-IDX                 PIC 9(3) COMP.
003000*    INDICE DE BALAYAGE COMMUN A TROUVE-MOT-1 ET TROUVE-MOT-2 -
003010*    LES DEUX NE SONT JAMAIS ACTIFS SIMULTANEMENT.
003020     05 WS-LIMIT                PIC 9(3) COMP.
003030*    DERNIERE POSITION OU UN MOT DE LONGUEUR WS-MOT1-LONG (OU 2)
003040*    PEUT ENCORE TENIR DANS LES 300 CARACTERES DU TRANSCRIPT.
003050     05 WS-DEPART               PIC 9(3) COMP.
003060     05 WS-POS-MOT1             PIC 9(3) COMP.
003070     05 WS-POS-MOT2             PIC 9(3) COMP.
003080     05 WS-PAIRE-TROUVEE       PIC X(1).
003090         88 PAIRE-TROUVEE-OUI       VALUE 'Y'.
003100*    CONDITION-NOM TESTEE PAR ANALYSE-TACHES APRES CHAQUE APPEL
003110*    DE CHERCHE-PAIRE-MOTS.
003120     05 FILLER                 PIC X(05).
003130
003140*    ZONE DE TRAVAIL POUR L'EXTRACTION DE LA VILLE
003150 01  WS-VILLE-SCAN.
003160     05 WS-VILLE-LONG           PIC 9(2) COMP VALUE 0.
003170*    LONGUEUR DEJA COPIEE DANS A-Ville, BORNEE A 12 (CF PIC DE
003180*    A-Ville ET LA CONDITION D'ARRET DANS ANALYSE-VILLE).
003190     05 WS-VILLE-CAR            PIC X(1).
003200     05 FILLER                 PIC X(05).
003210
003220
003230 PROCEDURE DIVISION.
003240*    PARAGRAPHE D'ENTREE - OUVRE LES DEUX FICHIERS, DECLENCHE LA
003250*    BOUCLE PRINCIPALE, PUIS FERME ET REND LA MAIN AU MONITEUR.
003260 MAIN-PROCEDURE.
003270
003280     OPEN INPUT DEMANDES-CLIENT
003290     OPEN OUTPUT DEMANDES-ANALYSEES
003300
003310*    BOUCLE DE LECTURE NUMEROTEE A L'ANCIENNE (CF NOTE SCE
003320*    ETUDES 18/09/2014 - REPRISE GENERALE CONVENTIONS DU
003330*    CHAINE) : 0100-xxx EST LA PLAGE PORTEE PAR LE PERFORM
003340*    ... THRU CI-DESSOUS ; LE GO TO SUR FIN DE FICHIER
003350*    SAUTE DIRECT EN 0100-...-FIN SANS RIEN ECRIRE.
003360     PERFORM 0100-TRAITE-UNE-DEMANDE
003370         THRU 0100-TRAITE-UNE-DEMANDE-FIN
003380         UNTIL FF
003390
003400     CLOSE DEMANDES-CLIENT DEMANDES-ANALYSEES
003410     PERFORM FIN-PGM
003420     .
003430*----------------------------------------------------------
003440*    FONCTION - LECTURE ET TRAITEMENT D'UN ENREGISTREMENT
003450*    A CHAQUE PASSAGE : ON LIT UNE DEMANDE, ON L'ANALYSE, ON
003460*    ECRIT LE RESULTAT. A LA FIN DE FICHIER, ON SORT PAR LE
003470*    GO TO SANS TOUCHER A A-DEMANDE-ENREG (DERNIER ENREGISTREMENT
003480*    DEJA ECRIT AU PASSAGE PRECEDENT).
003490 0100-TRAITE-UNE-DEMANDE.
003500
003510     READ DEMANDES-CLIENT
003520         AT END
003530             SET FF TO TRUE
003540             GO TO 0100-TRAITE-UNE-DEMANDE-FIN
003550         NOT AT END
003560             PERFORM ANALYSE-UNE-DEMANDE
003570             WRITE A-DEMANDE-ENREG
003580     END-READ
003590     .
003600*    SORTIE DE LA PLAGE 0100 (BORNE DU PERFORM ... THRU)
003610 0100-TRAITE-UNE-DEMANDE-FIN.
003620     EXIT.
003630*----------------------------------------------------------
003640*    FONCTION - TRAITEMENT D'UNE DEMANDE
003650*    REMET LA ZONE DE SORTIE A BLANC/ZERO, RECOPIE LE TRANSCRIPT
003660*    EN MAJUSCULE DANS LA ZONE DE TRAVAIL (LA RECHERCHE DE MOTS
003670*    CLES EST INSENSIBLE A LA CASSE, LE CLIENT NE SAISIT PAS
003680*    TOUJOURS EN MAJUSCULES), PUIS AIGUILLE VERS LES 4 ANALYSES.
003690 ANALYSE-UNE-DEMANDE.
003700
003710     MOVE D-Numero-Demande TO A-Numero-Demande
003720     MOVE SPACES TO A-Gamme A-Ville
003730     MOVE ZERO TO A-Nombre-Anomalies A-Surface
003740     MOVE 'N' TO A-Tache-Demolition A-Tache-Plomberie-Douche
003750     MOVE 'N' TO A-Tache-Plomberie-Wc A-Tache-Vasque
003760     MOVE 'N' TO A-Tache-Peinture A-Tache-Carrelage
003770
003780     MOVE D-Transcription TO WS-TRANSCRIPT-UC
003790     INSPECT WS-TRANSCRIPT-UC
003800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003810                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003820
003830     PERFORM ANALYSE-SURFACE
003840     PERFORM ANALYSE-TACHES
003850     PERFORM ANALYSE-GAMME
003860     PERFORM ANALYSE-VILLE
003870     .
003880*----------------------------------------------------------
003890*    FONCTION - SURFACE : PREMIERE OCCURRENCE DE <CHIFFRES>M2
003900*    (UN ESPACE FACULTATIF AVANT LE M2 EST TOLERE)
003910*    ON BALAYE LE TRANSCRIPT CARACTERE PAR CARACTERE (PAS DE
003920*    FONCTION UNSTRING : ON DOIT POUVOIR S'ARRETER A LA PREMIERE
003930*    SERIE DE CHIFFRES SUIVIE DU SIGLE M2 ET IGNORER LES AUTRES
003940*    NOMBRES DU TEXTE, PAR EXEMPLE UN NUMERO DE RUE).
003950 ANALYSE-SURFACE.
003960
003970     MOVE 'N' TO WS-FOUND-AREA
003980     MOVE ZERO TO WS-AREA-ACCUM WS-DIGIT-COUNT
003990*    REMISE A ZERO DE L'ACCUMULATEUR - LA SERIE DE CHIFFRES EN
004000*    COURS NE CORRESPONDAIT PAS A UNE SURFACE VALIDE.
004010     MOVE 1 TO WS-POS
004020
004030     PERFORM SCRUTE-UN-CARACTERE
004040         UNTIL WS-POS > 300 OR WS-AREA-TROUVEE
004050
004060*    SI RIEN DE FIABLE N'A ETE TROUVE, ON RETIENT UNE SURFACE PAR
004070*    DEFAUT DE 4.00 M2 (PETITE SALLE DE BAIN TYPE) ET ON SIGNALE
004080*    L'ANOMALIE POUR RELECTURE MANUELLE PAR LE SCE COMMERCIAL.
004090     IF WS-AREA-TROUVEE
004100         MOVE WS-AREA-ACCUM TO A-Surface
004110     ELSE
004120         MOVE 4.00 TO A-Surface
004130         ADD 1 TO A-Nombre-Anomalies
004140     END-IF
004150     .
004160*    EXAMEN D'UN CARACTERE DU TRANSCRIPT PENDANT LA RECHERCHE
004170*    DE LA SURFACE (APPELE PAR ANALYSE-SURFACE)
004180*    ON ACCUMULE LES CHIFFRES RENCONTRES (3 AU PLUS, CF LA BORNE
004190*    DE A-Surface) ; DES QU'UN NON-CHIFFRE SUIT UNE SERIE DE
004200*    CHIFFRES, ON VERIFIE SI C'EST LE SIGLE M2 QUI SUIT.
004210 SCRUTE-UN-CARACTERE.
004220*    APPELE UNE FOIS PAR CARACTERE DU TRANSCRIPT (JUSQU'A 300
004230*    FOIS) TANT QUE LA SURFACE N'EST PAS TROUVEE - C'EST LE SEUL
004240*    PARAGRAPHE DU PROGRAMME APPELE DANS UNE BOUCLE AUSSI LONGUE.
004250
004260     MOVE WS-TRANSCRIPT-UC(WS-POS:1) TO WS-CH
004270     IF WS-CH IS NUMERIC
004280         IF WS-DIGIT-COUNT < 3
004290             ADD 1 TO WS-DIGIT-COUNT
004300             COMPUTE WS-AREA-ACCUM =
004310                     WS-AREA-ACCUM * 10 + WS-CH-NUM
004320         END-IF
004330     ELSE
004340*        SI LE SIGLE M2 N'EST PAS CONFIRME, ON REPART A ZERO : LA
004350*        SERIE DE CHIFFRES QUI VIENT DE SE TERMINER N'ETAIT PAS
004360*        UNE SURFACE (EX. UN NUMERO DE TELEPHONE DANS LE TEXTE).
004370         IF WS-DIGIT-COUNT > 0
004380*        SI AUCUN CHIFFRE N'A ETE ACCUMULE, IL N'Y A RIEN A TESTER
004390*        (ON ENCHAINE SIMPLEMENT SUR LE CARACTERE SUIVANT).
004400             PERFORM TESTE-SUFFIXE-M2
004410             IF NOT WS-AREA-TROUVEE
004420                 MOVE ZERO TO WS-AREA-ACCUM WS-DIGIT-COUNT
004430*    REMISE A ZERO DE L'ACCUMULATEUR - LA SERIE DE CHIFFRES EN
004440*    COURS NE CORRESPONDAIT PAS A UNE SURFACE VALIDE.
004450             END-IF
004460         END-IF
004470     END-IF
004480     ADD 1 TO WS-POS
004490     .
004500*    LE CARACTERE COURANT (WS-CH) EST LE PREMIER NON-CHIFFRE APRES
004510*    LA SERIE DE CHIFFRES - ON Y CHERCHE '(ESPACE)M2' OU 'M2'
004520*    (MARQUE-M2 EST LE SIGLE UTF-8 SUR 3 OCTETS - VOIR SA
004530*    DECLARATION DANS WS-MOTS-CLES ET LA NOTE DU 18/09/2014)
004540 TESTE-SUFFIXE-M2.
004550*    DEUX FORMES TOLEREES : '<CHIFFRES> M2' (AVEC ESPACE) ET
004560*    '<CHIFFRES>M2' (SANS ESPACE) - LES DEUX SONT COURANTES DANS
004570*    LES TRANSCRITS DEPOUILLES PAR LE SCE ETUDES.
004580
004590     MOVE 'N' TO WS-FOUND-AREA
004600     IF WS-CH = SPACE
004610         IF WS-TRANSCRIPT-UC(WS-POS + 1:3) = MARQUE-M2
004620             MOVE 'Y' TO WS-FOUND-AREA
004630         END-IF
004640     ELSE
004650         IF WS-TRANSCRIPT-UC(WS-POS:3) = MARQUE-M2
004660             MOVE 'Y' TO WS-FOUND-AREA
004670         END-IF
004680     END-IF
004690     .
004700*----------------------------------------------------------
004710*    FONCTION - TRAVAUX DEMANDES : PAIRE DE MOTS PAR TACHE
004720*    SIX TRAVAUX POSSIBLES, CHACUN RECONNU PAR UNE OU DEUX FORMES
004730*    DE PHRASE (CF TABLE WS-MOTS-CLES). UNE DEMANDE PEUT CUMULER
004740*    PLUSIEURS TRAVAUX - ON NE S'ARRETE PAS AU PREMIER TROUVE.
004750 ANALYSE-TACHES.
004760*    LES SIX BLOCS CI-DESSOUS SONT INDEPENDANTS LES UNS DES AUTRES
004770*    IL N'Y A PAS DE GO TO NI DE SORTIE ANTICIPEE : ON DEROULE TOU
004780*    LES SIX RECHERCHES MEME SI LES PREMIERES ONT DEJA TROUVE QUEL
004790*    CHOSE (UNE DEMANDE PEUT LEGITIMEMENT CUMULER PLUSIEURS TRAVAU
004800
004810*    DEMOLITION : 'REMOVE ... TILES'
004820     MOVE MOT-REMOVE   TO WS-MOT1
004830     MOVE LEN-REMOVE   TO WS-MOT1-LONG
004840     MOVE MOT-TILES    TO WS-MOT2
004850     MOVE LEN-TILES    TO WS-MOT2-LONG
004860     PERFORM CHERCHE-PAIRE-MOTS
004870*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
004880*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
004890     IF PAIRE-TROUVEE-OUI
004900         MOVE 'Y' TO A-Tache-Demolition
004910*    PAS DE FORME ALTERNATIVE POUR LA DEMOLITION - UN SEUL COUPLE
004920*    DE MOTS OBSERVE DANS LES TRANSCRITS DEPOUILLES A LA CREATION.
004930     END-IF
004940
004950*    PLOMBERIE DOUCHE : 'REDO ... PLUMBING', SINON 'PLUMBING ...
004960*    SHOWER' (RETOUR SCE COMMERCIAL DU 23/06/1991)
004970     MOVE MOT-REDO      TO WS-MOT1
004980     MOVE LEN-REDO      TO WS-MOT1-LONG
004990     MOVE MOT-PLUMBING  TO WS-MOT2
005000     MOVE LEN-PLUMBING  TO WS-MOT2-LONG
005010     PERFORM CHERCHE-PAIRE-MOTS
005020*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005030*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005040     IF PAIRE-TROUVEE-OUI
005050         MOVE 'Y' TO A-Tache-Plomberie-Douche
005060     ELSE
005070         MOVE MOT-PLUMBING TO WS-MOT1
005080         MOVE LEN-PLUMBING TO WS-MOT1-LONG
005090         MOVE MOT-SHOWER   TO WS-MOT2
005100         MOVE LEN-SHOWER   TO WS-MOT2-LONG
005110         PERFORM CHERCHE-PAIRE-MOTS
005120*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005130*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005140         IF PAIRE-TROUVEE-OUI
005150             MOVE 'Y' TO A-Tache-Plomberie-Douche
005160         END-IF
005170     END-IF
005180*    LES DEUX FORMES CI-DESSUS ALIMENTENT LE MEME DRAPEAU - LE
005190*    RAPPORT DE DEVIS NE DISTINGUE PAS COMMENT LE CLIENT A FORMULE
005200*    SA DEMANDE, SEUL LE RESULTAT (OUI/NON) COMPTE EN PHASE 2.
005210
005220*    PLOMBERIE WC : 'REPLACE ... TOILET', SINON 'INSTALL ... TOILE
005230     MOVE MOT-REPLACE  TO WS-MOT1
005240     MOVE LEN-REPLACE  TO WS-MOT1-LONG
005250     MOVE MOT-TOILET   TO WS-MOT2
005260     MOVE LEN-TOILET   TO WS-MOT2-LONG
005270     PERFORM CHERCHE-PAIRE-MOTS
005280*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005290*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005300     IF PAIRE-TROUVEE-OUI
005310         MOVE 'Y' TO A-Tache-Plomberie-Wc
005320     ELSE
005330         MOVE MOT-INSTALL TO WS-MOT1
005340         MOVE LEN-INSTALL TO WS-MOT1-LONG
005350         MOVE MOT-TOILET  TO WS-MOT2
005360         MOVE LEN-TOILET  TO WS-MOT2-LONG
005370         PERFORM CHERCHE-PAIRE-MOTS
005380*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005390*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005400         IF PAIRE-TROUVEE-OUI
005410             MOVE 'Y' TO A-Tache-Plomberie-Wc
005420         END-IF
005430     END-IF
005440
005450*    VASQUE : 'INSTALL ... VANITY'
005460     MOVE MOT-INSTALL  TO WS-MOT1
005470     MOVE LEN-INSTALL  TO WS-MOT1-LONG
005480     MOVE MOT-VANITY   TO WS-MOT2
005490     MOVE LEN-VANITY   TO WS-MOT2-LONG
005500     PERFORM CHERCHE-PAIRE-MOTS
005510*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005520*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005530     IF PAIRE-TROUVEE-OUI
005540         MOVE 'Y' TO A-Tache-Vasque
005550     END-IF
005560
005570*    PEINTURE : 'REPAINT ... WALLS', SINON 'PAINT ... WALLS'
005580     MOVE MOT-REPAINT  TO WS-MOT1
005590     MOVE LEN-REPAINT  TO WS-MOT1-LONG
005600     MOVE MOT-WALLS    TO WS-MOT2
005610     MOVE LEN-WALLS    TO WS-MOT2-LONG
005620     PERFORM CHERCHE-PAIRE-MOTS
005630*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005640*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005650     IF PAIRE-TROUVEE-OUI
005660         MOVE 'Y' TO A-Tache-Peinture
005670     ELSE
005680         MOVE MOT-PAINT  TO WS-MOT1
005690         MOVE LEN-PAINT  TO WS-MOT1-LONG
005700         MOVE MOT-WALLS  TO WS-MOT2
005710         MOVE LEN-WALLS  TO WS-MOT2-LONG
005720         PERFORM CHERCHE-PAIRE-MOTS
005730*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005740*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005750         IF PAIRE-TROUVEE-OUI
005760             MOVE 'Y' TO A-Tache-Peinture
005770         END-IF
005780     END-IF
005790
005800*    CARRELAGE : 'LAY ... TILES', SINON 'NEW ... TILES'
005810     MOVE MOT-LAY      TO WS-MOT1
005820     MOVE LEN-LAY      TO WS-MOT1-LONG
005830     MOVE MOT-TILES    TO WS-MOT2
005840     MOVE LEN-TILES    TO WS-MOT2-LONG
005850     PERFORM CHERCHE-PAIRE-MOTS
005860*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005870*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005880     IF PAIRE-TROUVEE-OUI
005890         MOVE 'Y' TO A-Tache-Carrelage
005900     ELSE
005910         MOVE MOT-NEW    TO WS-MOT1
005920         MOVE LEN-NEW    TO WS-MOT1-LONG
005930         MOVE MOT-TILES  TO WS-MOT2
005940         MOVE LEN-TILES  TO WS-MOT2-LONG
005950         PERFORM CHERCHE-PAIRE-MOTS
005960*    APRES CE PERFORM, WS-PAIRE-TROUVEE VAUT 'Y' SI LES DEUX MOTS
005970*    ONT ETE LOCALISES DANS L'ORDRE ATTENDU, 'N' SINON.
005980         IF PAIRE-TROUVEE-OUI
005990             MOVE 'Y' TO A-Tache-Carrelage
006000         END-IF
006010     END-IF
006020
006030*    AUCUN DES SIX TRAVAUX RECONNU : ON SIGNALE L'ANOMALIE, LE
006040*    DEVIS DE LA PHASE 2 PARTIRA SANS LIGNE DE TRAVAUX (A REVOIR
006050*    MANUELLEMENT PAR LE SCE COMMERCIAL AVANT ENVOI AU CLIENT).
006060     IF A-Tache-Demolition = 'N'
006070         AND A-Tache-Plomberie-Douche = 'N'
006080         AND A-Tache-Plomberie-Wc = 'N'
006090         AND A-Tache-Vasque = 'N'
006100         AND A-Tache-Peinture = 'N'
006110         AND A-Tache-Carrelage = 'N'
006120         ADD 1 TO A-Nombre-Anomalies
006130     END-IF
006140     .
006150*    UNE PAIRE (WS-MOT1,WS-MOT2) EST TROUVEE SI WS-MOT1 PRECEDE
006160*    WS-MOT2 QUELQUE PART DANS LE TRANSCRIPT (PEU IMPORTE L'ECART)
006170*    LA RECHERCHE DE MOT2 NE DEMARRE QU'APRES LA FIN DE MOT1 - UNE
006180*    OCCURRENCE DE MOT2 SITUEE AVANT MOT1 NE COMPTE PAS.
006190 CHERCHE-PAIRE-MOTS.
006200*    EXEMPLE : POUR 'REMOVE THE OLD TILES', MOT1='REMOVE' EST
006210*    TROUVE EN POSITION 1, MOT2='TILES' EST RECHERCHE A PARTIR DE
006220*    LA POSITION 8 (1 + LONGUEUR DE 'REMOVE') ET TROUVE PLUS LOIN.
006230
006240     MOVE 'N' TO WS-PAIRE-TROUVEE
006250     MOVE 1 TO WS-DEPART
006260     PERFORM TROUVE-MOT-1
006270     IF WS-POS-MOT1 > 0
006280         COMPUTE WS-DEPART = WS-POS-MOT1 + WS-MOT1-LONG
006290         PERFORM TROUVE-MOT-2
006300         IF WS-POS-MOT2 > 0
006310             MOVE 'Y' TO WS-PAIRE-TROUVEE
006320         END-IF
006330     END-IF
006340     .
006350
006360*    LOCALISE WS-MOT1 A PARTIR DE WS-DEPART (INCLUS). WS-POS-MOT1
006370*    RESTE A ZERO SI RIEN TROUVE AVANT LA FIN DU TRANSCRIPT.
006380 TROUVE-MOT-1.
006390*    WS-DEPART DOIT ETRE POSITIONNE PAR L'APPELANT AVANT CE
006400*    PERFORM (CF CHERCHE-PAIRE-MOTS ET CHERCHE-MOT-SIMPLE).
006410
006420     MOVE 0 TO WS-POS-MOT1
006430     MOVE WS-DEPART TO WS-IDX
006440     COMPUTE WS-LIMIT = 301 - WS-MOT1-LONG
006450     PERFORM TESTE-POSITION-MOT1
006460         UNTIL WS-IDX > WS-LIMIT OR WS-POS-MOT1 > 0
006470     .
006480
006490*    COMPARAISON A LA POSITION WS-IDX (APPELE PAR TROUVE-MOT-1)
006500 TESTE-POSITION-MOT1.
006510*    LA COMPARAISON PORTE SUR WS-MOT1-LONG CARACTERES - LES MOTS
006520*    PLUS COURTS QUE LE CHAMP WS-MOT1 (20) NE COMPARENT QUE LEUR
006530*    PROPRE LONGUEUR, LE RESTE DU CHAMP EST IGNORE.
006540
006550     IF WS-TRANSCRIPT-UC(WS-IDX:WS-MOT1-LONG)
006560             = WS-MOT1(1:WS-MOT1-LONG)
006570         MOVE WS-IDX TO WS-POS-MOT1
006580     END-IF
006590     ADD 1 TO WS-IDX
006600     .
006610
006620*    IDEM TROUVE-MOT-1 POUR WS-MOT2 (APPELE PAR CHERCHE-PAIRE-MOTS
006630*    UNE FOIS WS-MOT1 LOCALISE, DEPART REPOSITIONNE APRES WS-MOT1)
006640 TROUVE-MOT-2.
006650*    MEME LOGIQUE QUE TROUVE-MOT-1, MAIS SUR WS-MOT2/WS-POS-MOT2 -
006660*    DEDOUBLE PLUTOT QUE PARAMETRE POUR RESTER DANS LE STYLE DU
006670*    PROGRAMME D'ORIGINE (PAS DE PARAMETRES DE PARAGRAPHE EN COBOL
006680
006690     MOVE 0 TO WS-POS-MOT2
006700     MOVE WS-DEPART TO WS-IDX
006710     COMPUTE WS-LIMIT = 301 - WS-MOT2-LONG
006720     PERFORM TESTE-POSITION-MOT2
006730         UNTIL WS-IDX > WS-LIMIT OR WS-POS-MOT2 > 0
006740     .
006750
006760*    COMPARAISON A LA POSITION WS-IDX (APPELE PAR TROUVE-MOT-2)
006770 TESTE-POSITION-MOT2.
006780*    VOIR TESTE-POSITION-MOT1 POUR LE DETAIL DE LA COMPARAISON.
006790
006800     IF WS-TRANSCRIPT-UC(WS-IDX:WS-MOT2-LONG)
006810             = WS-MOT2(1:WS-MOT2-LONG)
006820         MOVE WS-IDX TO WS-POS-MOT2
006830     END-IF
006840     ADD 1 TO WS-IDX
006850     .
006860*----------------------------------------------------------
006870*    FONCTION - GAMME : MOTS CLES BUDGET TESTES AVANT LES MOTS
006880*    CLES PREMIUM, PREMIER MOT TROUVE GAGNE. PAR DEFAUT STANDARD.
006890*    ATTENTION (C8330, AUDIT SCE METHODES 18/09/2014) : A-Gamme
006900*    EST LU PAR LA PHASE 2 POUR CHOISIR LE TARIF MATERIAU - UNE
006910*    GAMME MAL DETECTEE ICI FAUSSE LE DEVIS EN BOUT DE CHAINE.
006920 ANALYSE-GAMME.
006930
006940     MOVE 'STANDARD' TO A-Gamme
006950*    LA GAMME STANDARD EST LE REGLAGE D'USINE - SI LE TRANSCRIPT N
006960*    CITE AUCUN MOT BUDGET NI PREMIUM, C'EST CETTE VALEUR QUI PART
006970*    EN PHASE 2 ET QUI Y SELECTIONNE LE TARIF MATERIAU STANDARD.
006980
006990*    TROIS FORMULATIONS POSSIBLES DE LA GAMME BUDGET, TESTEES DANS
007000*    L'ORDRE HISTORIQUE D'AJOUT (JLP 1989, PUIS 1991)
007010     MOVE MOT-BUDGET1 TO WS-MOT1
007020     MOVE LEN-BUDGET1 TO WS-MOT1-LONG
007030     PERFORM CHERCHE-MOT-SIMPLE
007040*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007050*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007060     IF WS-POS-MOT1 > 0
007070         MOVE 'BUDGET' TO A-Gamme
007080     ELSE
007090         MOVE MOT-BUDGET2 TO WS-MOT1
007100         MOVE LEN-BUDGET2 TO WS-MOT1-LONG
007110         PERFORM CHERCHE-MOT-SIMPLE
007120*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007130*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007140         IF WS-POS-MOT1 > 0
007150             MOVE 'BUDGET' TO A-Gamme
007160         ELSE
007170             MOVE MOT-CHEAP TO WS-MOT1
007180             MOVE LEN-CHEAP TO WS-MOT1-LONG
007190             PERFORM CHERCHE-MOT-SIMPLE
007200*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007210*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007220             IF WS-POS-MOT1 > 0
007230                 MOVE 'BUDGET' TO A-Gamme
007240             END-IF
007250         END-IF
007260     END-IF
007270
007280*    ON NE CHERCHE LES MOTS PREMIUM QUE SI AUCUN MOT BUDGET N'A
007290*    ETE TROUVE (UN TRANSCRIPT NE MELANGE NORMALEMENT PAS LES
007300*    DEUX, MAIS BUDGET A LA PRIORITE EN CAS DE DOUTE - AR 2003).
007310     IF A-Gamme = 'STANDARD'
007320         MOVE MOT-PREMIUM TO WS-MOT1
007330         MOVE LEN-PREMIUM TO WS-MOT1-LONG
007340         PERFORM CHERCHE-MOT-SIMPLE
007350*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007360*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007370         IF WS-POS-MOT1 > 0
007380             MOVE 'PREMIUM' TO A-Gamme
007390         ELSE
007400             MOVE MOT-HIGHEND TO WS-MOT1
007410             MOVE LEN-HIGHEND TO WS-MOT1-LONG
007420             PERFORM CHERCHE-MOT-SIMPLE
007430*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007440*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007450             IF WS-POS-MOT1 > 0
007460                 MOVE 'PREMIUM' TO A-Gamme
007470             ELSE
007480                 MOVE MOT-LUXURY TO WS-MOT1
007490                 MOVE LEN-LUXURY TO WS-MOT1-LONG
007500                 PERFORM CHERCHE-MOT-SIMPLE
007510*    APRES CE PERFORM, WS-POS-MOT1 > 0 SI LE MOT EST PRESENT
007520*    QUELQUE PART DANS LE TRANSCRIPT, ZERO SINON.
007530                 IF WS-POS-MOT1 > 0
007540                     MOVE 'PREMIUM' TO A-Gamme
007550                 END-IF
007560             END-IF
007570         END-IF
007580     END-IF
007590     .
007600*    RECHERCHE D'UN MOT UNIQUE DANS LE TRANSCRIPT ENTIER
007610 CHERCHE-MOT-SIMPLE.
007620
007630     MOVE 1 TO WS-DEPART
007640     PERFORM TROUVE-MOT-1
007650     .
007660*----------------------------------------------------------
007670*    FONCTION - VILLE : MOT SUIVANT 'LOCATED IN ', MIS EN FORME
007680*    TITRE (PREMIERE LETTRE MAJUSCULE). PAR DEFAUT MARSEILLE.
007690*    (VALEUR PAR DEFAUT FIXEE PAR SL LE 05/03/1994, LA MAJORITE
007700*    DES CHANTIERS DE L'EPOQUE ETANT AUTOUR DE MARSEILLE)
007710 ANALYSE-VILLE.
007720
007730     MOVE SPACES TO A-Ville
007740     MOVE MOT-LOCATED-IN TO WS-MOT1
007750     MOVE LEN-LOCATED-IN TO WS-MOT1-LONG
007760     MOVE 1 TO WS-DEPART
007770     PERFORM TROUVE-MOT-1
007780
007790*    LA VILLE EST RECOPIEE DEPUIS LE TRANSCRIPT D'ORIGINE (ET NON
007800*    LA COPIE MAJUSCULE) POUR QUE LA MISE EN FORME TITRE PUISSE
007810*    ABAISSER LES LETTRES SUIVANTES SANS PERDRE D'INFORMATION.
007820     IF WS-POS-MOT1 > 0
007830         COMPUTE WS-IDX = WS-POS-MOT1 + WS-MOT1-LONG
007840         MOVE 0 TO WS-VILLE-LONG
007850         PERFORM EXTRAIT-CARACTERE-VILLE
007860             UNTIL WS-IDX > 300 OR WS-VILLE-LONG >= 12
007870     END-IF
007880
007890     IF A-Ville = SPACES
007900         MOVE 'Marseille' TO A-Ville
007910*    LA VILLE PAR DEFAUT INTERVIENT AUSSI BIEN QUAND 'LOCATED IN'
007920*    EST ABSENT DU TRANSCRIPT QUE QUAND LE NOM DE VILLE EST VIDE
007930*    APRES EXTRACTION (PAR EXEMPLE UNE PONCTUATION EN 1ERE POSITIO
007940     END-IF
007950     .
007960*    UN CARACTERE DU NOM DE VILLE (APPELE PAR ANALYSE-VILLE)
007970*    S'ARRETE AU PREMIER ESPACE, VIRGULE OU POINT (LA VILLE EST
007980*    TOUJOURS SUIVIE D'UNE PONCTUATION OU DE LA FIN DE PHRASE)
007990 EXTRAIT-CARACTERE-VILLE.
008000*    LA BORNE DE 12 CARACTERES (CF PERFORM APPELANT) PROTEGE
008010*    A-Ville, DECLAREE PIC X(12) - UN NOM DE VILLE PLUS LONG SERAI
008020*    TRONQUE SANS SIGNALEMENT (CAS NON RENCONTRE A CE JOUR).
008030
008040     MOVE D-Transcription(WS-IDX:1) TO WS-VILLE-CAR
008050     IF WS-VILLE-CAR = SPACE OR WS-VILLE-CAR = ','
008060             OR WS-VILLE-CAR = '.'
008070         MOVE 301 TO WS-IDX
008080     ELSE
008090         ADD 1 TO WS-VILLE-LONG
008100         IF WS-VILLE-LONG = 1
008110             PERFORM MET-MAJUSCULE
008120         ELSE
008130             PERFORM MET-MINUSCULE
008140         END-IF
008150         MOVE WS-VILLE-CAR TO A-Ville(WS-VILLE-LONG:1)
008160         ADD 1 TO WS-IDX
008170     END-IF
008180     .
008190
008200*    PREMIERE LETTRE DU NOM DE VILLE EN MAJUSCULE (TITRE)
008210 MET-MAJUSCULE.
008220*    NE TRAITE QU'UN SEUL CARACTERE A LA FOIS (WS-VILLE-CAR) -
008230*    PAS DE FONCTION INTRINSEQUE DE CONVERSION DE CASSE.
008240
008250     INSPECT WS-VILLE-CAR
008260         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008270                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008280     .
008290
008300*    LETTRES SUIVANTES DU NOM DE VILLE EN MINUSCULE (TITRE)
008310 MET-MINUSCULE.
008320*    SYMETRIQUE DE MET-MAJUSCULE, APPELE POUR TOUTES LES LETTRES
008330*    DU NOM DE VILLE SAUF LA PREMIERE.
008340
008350     INSPECT WS-VILLE-CAR
008360         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008370                 TO 'abcdefghijklmnopqrstuvwxyz'
008380     .
008390*----------------------------------------------------------
008400*    FIN NORMALE DU PROGRAMME - LES DEUX FICHIERS SONT DEJA
008410*    FERMES PAR MAIN-PROCEDURE AVANT CE PERFORM.
008420 FIN-PGM.
008430*    AUCUNE AUTRE RESSOURCE A LIBERER - NI SGBD NI ZONE COMMUNE
008440*    AVEC D'AUTRES PROGRAMMES DU CHAINE DEVIS.
008450     STOP RUN.
