000100***********************************************************
000110*    PROGRAMME    : 2-CALCUL-DEVIS
000120*    OBJET        : CHIFFRAGE DU DEVIS (MATERIAUX, MAIN D'OEUVRE,
000130*                   MARGE, TVA) A PARTIR DES DEMANDES ANALYSEES.
000140*    AUTEUR       : S. LAPORTE
000150*    INSTALLATION : STE MERIDIA BTP - SCE INFORMATIQUE DE GESTION
000160*    ECRIT LE     : 02/06/1988
000170*    COMPILE LE   :
000180*    CONFIDENTIEL : USAGE INTERNE - SERVICE DEVIS
000190***********************************************************
000200*    HISTORIQUE DES MODIFICATIONS
000210*----------------------------------------------------------
000220*    02/06/1988 SL       CREATION DU PROGRAMME - PHASE 2 DU CHAINE
000230*    02/06/1988 SL       DEVIS (SUITE DE 1-ANALYSE-DEMANDES)
000240*    19/02/1990 MD       CORRECTION ARRONDI COUT MAIN D'OEUVRE
000250*    14/09/1992 JLP      AJOUT COEFFICIENT VILLE (PARIS, LYON)
000260*    30/05/1995 JLP      RELECTURE TABLE MATERIAUX, AUDIT TARIFS
000270*    11/12/1996 SL       RELECTURE GENERALE AVANT PASSAGE EN PROD
000280*    03/09/1998 FXM      CHANTIER AN2000 - AUCUN CHAMP DATE
000290*    03/09/1998 FXM      PROGRAMME, RAS POUR LE PASSAGE AN2000
000300*    12/01/1999 FXM      CONTROLE FINAL AN2000 - RAS
000310*    08/04/2004 AR       AJOUT TAUX TVA REDUIT AU RECAPITULATIF
000320*    21/11/2008 AR       NOMBRE DE DEVIS PRODUITS EN PIED DE RAPPO
000330*    17/06/2012 CG       RELECTURE STYLE, RAS FONCTIONNEL
000340*    04/02/2014 CG       MAJ TABLE MATERIAUX (AUDIT TARIFS)
000350*    18/09/2014 CG       C8330 GAMME CLIENT JAMAIS REPORTEE (STD)
000360*    18/09/2014 CG       C8330 BOUCLE PRINCIPALE REPRISE EN 0200-X
000370*    18/09/2014 CG       C8330 RELECTURE COMPLETE - COMMENTAIRES
000380*    18/09/2014 CG       REMIS A NIVEAU POUR AUDIT SCE METHODES
000390*----------------------------------------------------------
000400  IDENTIFICATION DIVISION.
000410  PROGRAM-ID. 2-CALCUL-DEVIS.
000420  AUTHOR. S. LAPORTE.
000430  INSTALLATION. STE MERIDIA BTP - SCE INFORMATIQUE DE GESTION.
000440  DATE-WRITTEN. 02/06/1988.
000450  DATE-COMPILED.
000460  SECURITY. USAGE INTERNE - SERVICE DEVIS.
000470***********************************************************
000480*    CE PROGRAMME REPREND LES DEMANDES ANALYSEES PAR LE
000490*    PROGRAMME 1, CHIFFRE MATERIAUX ET MAIN D'OEUVRE TACHE PAR
000500*    TACHE, PUIS ETABLIT LE RECAPITULATIF (MARGE, TVA REDUITE,
000510*    TOTAL) ET IMPRIME LE DEVIS DETAILLE DE CHAQUE DEMANDE.
000520*
000530*    CE PROGRAMME NE RECALCULE JAMAIS LA SURFACE NI LES TRAVAUX -
000540*    IL FAIT CONFIANCE AUX RESULTATS DE LA PHASE 1 (CF A-Surface,
000550*    A-Taches, A-Gamme, A-Ville DANS DEMANDES-ANALYSEES). SEULS
000560*    LES TARIFS ET TAUX SONT LUS ICI, DEPUIS LES TROIS FICHIERS
000570*    TARMAT/TARMO ET LES TABLES FIXES DE INIT-TABLES.
000580*    CES VALEURS SONT LE METIER DU SCE DEVIS, PAS UN PARAMETRE
000590*    MODIFIABLE PAR LE CLIENT NI PAR LE COMMERCIAL - TOUT
000600*    CHANGEMENT PASSE PAR UNE DEMANDE DE MODIFICATION PROGRAMME.
000610*
000620*    SOMMAIRE DES PARAGRAPHES DE LA PROCEDURE DIVISION :
000630*      MAIN-PROCEDURE ............. CHAINAGE GENERAL
000640*      CHARGE-TABLE-MATERIAUX ...... LECTURE TARMAT EN MEMOIRE
000650*      CHARGE-TABLE-TACHES ......... LECTURE TARMO EN MEMOIRE
000660*      INIT-TABLES ................. TAUX/VILLES/TVA EN DUR
000670*      0200-TRAITE-UNE-ANALYSE ...... LECTURE D'UNE DEMANDE (BOUCL
000680*      CALCULE-DEVIS-UNE-DEMANDE .... CHIFFRAGE D'UNE DEMANDE
000690*      ECRIT-ENTETE-DEVIS ........... IDENTITE DE LA DEMANDE
000700*      EXPLOSE-TACHES ............... UNE TACHE PAR TRAVAUX DEMAND
000710*      TRAITE-xxx (6 PARAGRAPHES) ... UN PAR TYPE DE TRAVAUX
000720*      CALCULE-ET-ECRIT-MATERIAU .... PRIX + LIGNE MATERIAU
000730*      CALCULE-MAIN-OEUVRE .......... HEURES + COUT MAIN D'OEUVRE
000740*      ECRIT-LIGNE-xxx (3) .......... IMPRESSION DES LIGNES DEVIS
000750*      CHERCHE-xxx / TESTE-xxx (5)... RECHERCHES EN TABLE
000760*      CALCULE-RECAPITULATIF ........ MARGE, TVA, TOTAL
000770*      ECRIT-RECAPITULATIF .......... IMPRESSION DU RECAPITULATIF
000780*      FIN-PGM-DEVIS ................ ARRET DU PROGRAMME
000790***********************************************************
000800  ENVIRONMENT DIVISION.
000810  CONFIGURATION SECTION.
000820  SPECIAL-NAMES.
000830      C01 IS TOP-OF-FORM.
000840  INPUT-OUTPUT SECTION.
000850  FILE-CONTROL.
000860
000870      SELECT DEMANDES-ANALYSEES ASSIGN TO "DEMANA"
000880              ORGANIZATION LINE SEQUENTIAL.
000890
000900      SELECT TARIFS-MATERIAUX ASSIGN TO "TARMAT"
000910              ORGANIZATION LINE SEQUENTIAL.
000920
000930      SELECT TARIFS-MAIN-OEUVRE ASSIGN TO "TARMO"
000940              ORGANIZATION LINE SEQUENTIAL.
000950
000960      SELECT DEVIS-RAPPORT ASSIGN TO "DEVRAP"
000970              ORGANIZATION LINE SEQUENTIAL.
000980
000990  DATA DIVISION.
001000  FILE SECTION.
001010
001020*    DEMANDE ANALYSEE PAR LE PROGRAMME 1 (MEME ZONE, RELUE ICI)
001030  FD  DEMANDES-ANALYSEES.
001040*    ZONE IDENTIQUE A CELLE DECRITE DANS 1-ANALYSE-DEMANDES -
001050*    TOUT CHANGEMENT DE LAYOUT DANS LA PHASE 1 DOIT ETRE REPORTE
001060*    ICI A L'IDENTIQUE (PAS DE COPY COMMUN DANS CETTE MAISON).
001070  01  A-DEMANDE-ENREG.
001080      05 A-Numero-Demande        PIC X(12).
001090      05 A-Surface               PIC 9(3)V99.
001100      05 A-SURFACE-EDITEE REDEFINES A-Surface.
001110          10 A-SURFACE-ENTIER        PIC 9(3).
001120          10 A-SURFACE-DECIMALE      PIC 99.
001130      05 A-Gamme                 PIC X(8).
001140      05 A-Ville                 PIC X(12).
001150      05 A-Taches.
001160          10 A-Tache-Demolition        PIC X(1).
001170              88 A-TACHE-DEMOLITION-OUI      VALUE 'Y'.
001180          10 A-Tache-Plomberie-Douche  PIC X(1).
001190              88 A-TACHE-PLOMB-DOUCHE-OUI    VALUE 'Y'.
001200          10 A-Tache-Plomberie-Wc      PIC X(1).
001210              88 A-TACHE-PLOMB-WC-OUI        VALUE 'Y'.
001220          10 A-Tache-Vasque            PIC X(1).
001230              88 A-TACHE-VASQUE-OUI          VALUE 'Y'.
001240          10 A-Tache-Peinture          PIC X(1).
001250              88 A-TACHE-PEINTURE-OUI        VALUE 'Y'.
001260          10 A-Tache-Carrelage         PIC X(1).
001270              88 A-TACHE-CARRELAGE-OUI       VALUE 'Y'.
001280      05 A-Nombre-Anomalies      PIC 9.
001290       05 FILLER                  PIC X(20).
001300
001310*    TARIF MATERIAU (CATEGORIE/ARTICLE, PRIX PAR GAMME)
001320  FD  TARIFS-MATERIAUX.
001330  01  M-MATERIAU-ENREG.
001340*    TROIS PRIX PAR ARTICLE (ECO/STANDARD/HAUT DE GAMME) - UN
001350*    PRIX A ZERO SIGNIFIE QUE LA GAMME N'EST PAS PROPOSEE POUR
001360*    CET ARTICLE (CF SELECTIONNE-PRIX-GAMME, REPLI SUR STANDARD).
001370      05 M-Categorie              PIC X(12).
001380      05 M-Article                PIC X(16).
001390      05 M-Nom                    PIC X(30).
001400      05 M-Unite                  PIC X(8).
001410      05 M-Prix-Eco               PIC 9(5)V99.
001420      05 M-Prix-Standard          PIC 9(5)V99.
001430      05 M-Prix-Haut-De-Gamme     PIC 9(5)V99.
001440       05 FILLER                   PIC X(13).
001450
001460*    TARIF MAIN D'OEUVRE (TEMPS PAR TACHE ET NIVEAU REQUIS)
001470  FD  TARIFS-MAIN-OEUVRE.
001480  01  T-TACHE-ENREG.
001490*    T-Temps-Base EST FORFAITAIRE, T-Temps-Par-M2 EST
001500*    PROPORTIONNEL A LA SURFACE DE LA SALLE DE BAIN (CF
001510*    CALCULE-MAIN-OEUVRE : HEURES = BASE + (PAR_M2 * SURFACE)).
001520      05 T-Code-Tache             PIC X(40).
001530      05 T-Nom-Tache              PIC X(30).
001540      05 T-Temps-Base             PIC 9(3)V99.
001550      05 T-Temps-Par-M2           PIC 9(3)V99.
001560      05 T-Niveau-Competence      PIC X(6).
001570       05 FILLER                   PIC X(14).
001580
001590*    LIGNE IMPRIMEE DU RAPPORT DE DEVIS
001600  FD  DEVIS-RAPPORT.
001610  01  L-DEVIS-ENREG.
001620*    UNE SEULE ZONE TEXTE DE 150 - CHAQUE ARTICLE D'IMPRESSION
001630*    (ENTETE, COLONNES, LIGNE, RECAP...) Y EST RECOPIE AVANT
001640*    WRITE, CE QUI EVITE DE MULTIPLIER LES FD DE SORTIE.
001650      05 L-DEVIS-TEXTE             PIC X(150).
001660       05 FILLER                   PIC X(10).
001670
001680  WORKING-STORAGE SECTION.
001690*    DRAPEAU DE FIN DE FICHIER DEMANDES-ANALYSEES, PROMU AU
001700*    NIVEAU 77 (CONVENTION MAISON POUR LES INDICATEURS ET
001710*    COMPTEURS ISOLES - CF PHASE-1 POUR LE MEME PRINCIPE) -
001720*    PILOTE LA BOUCLE 0200-TRAITE-UNE-ANALYSE DE MAIN-PROCEDURE.
001730 77  FIN-ENREG-DEVIS          PIC X(01) VALUE SPACE.
001740     88 FF-DEVIS                   VALUE HIGH-VALUE.
001750
001760
001770*    TABLE DES MATERIAUX CHARGEE EN MEMOIRE (9 ARTICLES)
001780  01  TABLE-MATERIAUX.
001790*    CHARGEE UNE SEULE FOIS EN DEBUT DE PROGRAMME (CF
001800*    CHARGE-TABLE-MATERIAUX) - LUE ENSUITE AUTANT DE FOIS QUE
001810*    NECESSAIRE SANS RE-ACCEDER AU FICHIER TARMAT.
001820      05 WS-NB-MATERIAUX          PIC 9(2) COMP VALUE 9.
001830      05 MT-LIGNE OCCURS 9 TIMES.
001840          10 MT-Categorie             PIC X(12).
001850          10 MT-Article               PIC X(16).
001860          10 MT-Nom                   PIC X(30).
001870          10 MT-Unite                 PIC X(8).
001880          10 MT-Prix-Eco              PIC 9(5)V99.
001890          10 MT-Prix-Standard         PIC 9(5)V99.
001900          10 MT-Prix-Haut-De-Gamme    PIC 9(5)V99.
001910       05 FILLER                   PIC X(10).
001920
001930*    TABLE DES TACHES DE MAIN D'OEUVRE (6 TACHES)
001940  01  TABLE-TACHES.
001950*    MEME PRINCIPE QUE TABLE-MATERIAUX, CHARGEE DEPUIS TARMO.
001960      05 WS-NB-TACHES             PIC 9(2) COMP VALUE 6.
001970      05 TT-LIGNE OCCURS 6 TIMES.
001980          10 TT-Code-Tache            PIC X(40).
001990          10 TT-Nom-Tache             PIC X(30).
002000          10 TT-Temps-Base            PIC 9(3)V99.
002010          10 TT-Temps-Par-M2          PIC 9(3)V99.
002020          10 TT-Niveau-Competence     PIC X(6).
002030       05 FILLER                   PIC X(10).
002040
002050*    TABLE DES TAUX HORAIRES PAR NIVEAU DE COMPETENCE
002060  01  TABLE-TAUX-HORAIRE.
002070*    PAS DE FICHIER POUR CETTE TABLE - LES 3 NIVEAUX SONT FIXES
002080*    PAR LE METIER ET CHARGES EN DUR PAR INIT-TABLES.
002090      05 WS-NB-NIVEAUX            PIC 9(1) COMP VALUE 3.
002100      05 TH-LIGNE OCCURS 3 TIMES.
002110          10 TH-Niveau                PIC X(6).
002120          10 TH-Taux                  PIC 9(3)V99.
002130       05 FILLER                   PIC X(05).
002140
002150*    TABLE DES COEFFICIENTS VILLE
002160  01  TABLE-COEFF-VILLE.
002170*    COEFFICIENT MULTIPLICATEUR DU COUT DE MAIN D'OEUVRE SELON
002180*    LA VILLE DU CHANTIER (AJOUTE PAR JLP LE 14/09/1992, PARIS
002190*    ET LYON ETANT PLUS CHERS QUE LA MOYENNE MARSEILLE = 1.00).
002200      05 WS-NB-VILLES             PIC 9(1) COMP VALUE 3.
002210      05 TV-LIGNE OCCURS 3 TIMES.
002220          10 TV-Ville                 PIC X(12).
002230          10 TV-Coefficient           PIC 9(1)V99.
002240       05 FILLER                   PIC X(05).
002250
002260*    TABLE DES TAUX DE TVA PAR TYPE
002270  01  TABLE-TAUX-TVA.
002280*    QUATRE TAUX POSSIBLES - SEUL 'REDUCED' EST UTILISE PAR
002290*    CALCULE-RECAPITULATIF (TRAVAUX DE RENOVATION, TAUX TVA
002300*    REDUIT FRANCAIS) ; LES AUTRES SONT LA POUR MEMOIRE/EXTENSION.
002310      05 WS-NB-TAUX-TVA           PIC 9(1) COMP VALUE 4.
002320      05 TX-LIGNE OCCURS 4 TIMES.
002330          10 TX-Type                  PIC X(13).
002340          10 TX-Taux                  PIC 9(1)V999.
002350       05 FILLER                   PIC X(05).
002360
002370*    INDICES DE RECHERCHE ET INDICATEURS DE TROUVE
002380  01  WS-INDICES.
002390*    UN INDICE ET UN INDICATEUR TROUVE/NON-TROUVE PAR TABLE -
002400*    LES CINQ RECHERCHES (MATERIAU/TACHE/NIVEAU/VILLE/TVA) SONT
002410*    INDEPENDANTES ET NE PARTAGENT PAS LEUR INDICE.
002420      05 WS-IDX-MAT                PIC 9(2) COMP.
002430      05 WS-IDX-TAC                PIC 9(2) COMP.
002440      05 WS-IDX-NIV                PIC 9(2) COMP.
002450      05 WS-IDX-VIL                PIC 9(2) COMP.
002460      05 WS-IDX-TVA                PIC 9(2) COMP.
002470      05 WS-MATERIAU-TROUVE        PIC X(1).
002480*    REMIS A 'N' AU DEBUT DE CHAQUE RECHERCHE (CF
002490*    CHERCHE-PRIX-MATERIAU), JAMAIS TESTE SANS AVOIR ETE
002500*    REPOSITIONNE JUSTE AVANT.
002510          88 WS-MATERIAU-TROUVE-OUI      VALUE 'Y'.
002520      05 WS-TACHE-TROUVEE          PIC X(1).
002530          88 WS-TACHE-TROUVEE-OUI        VALUE 'Y'.
002540      05 WS-NIVEAU-TROUVE          PIC X(1).
002550          88 WS-NIVEAU-TROUVE-OUI        VALUE 'Y'.
002560      05 WS-VILLE-TROUVEE          PIC X(1).
002570          88 WS-VILLE-TROUVEE-OUI        VALUE 'Y'.
002580      05 WS-TVA-TROUVE             PIC X(1).
002590          88 WS-TVA-TROUVE-OUI           VALUE 'Y'.
002600       05 FILLER                    PIC X(05).
002610
002620*    ZONE DE TRAVAIL POUR UNE RECHERCHE MATERIAU/TACHE
002630  01  WS-RECHERCHE-DEVIS.
002640*    ZONE DE TRAVAIL COMMUNE AUX CINQ RECHERCHES - POSITIONNEE
002650*    PAR LE PARAGRAPHE APPELANT AVANT CHAQUE PERFORM CHERCHE-xxx,
002660*    RELUE PAR LE PARAGRAPHE APPELANT APRES RETOUR.
002670      05 WS-CATEGORIE              PIC X(12).
002680*    CLE 1/2 DE RECHERCHE MATERIAU - POSITIONNEE PAR CHAQUE
002690*    TRAITE-xxx AVANT PERFORM CALCULE-ET-ECRIT-MATERIAU.
002700      05 WS-ARTICLE                PIC X(16).
002710*    CLE 2/2 DE RECHERCHE MATERIAU (CF WS-CATEGORIE CI-DESSUS).
002720      05 WS-CODE-TACHE             PIC X(40).
002730*    CLE DE RECHERCHE DANS TABLE-TACHES - POSITIONNEE PAR CHAQUE
002740*    TRAITE-xxx AVANT PERFORM CALCULE-MAIN-OEUVRE.
002750      05 WS-CODE-TACHE-STRUCT REDEFINES WS-CODE-TACHE.
002760*    VUE REDEFINIE CONSERVEE DU DECOUPAGE 'GROUPE.NOM_TACHE' DES
002770*    CODES TACHE (EX. 'PLUMBING.INSTALL_TOILET') - NON EXPLOITEE
002780*    DANS CETTE VERSION, GARDEE POUR UNE EVENTUELLE EDITION PAR
002790*    GROUPE DE TRAVAUX AU RAPPORT.
002800          10 WS-CODE-TACHE-GROUPE      PIC X(12).
002810          10 WS-CODE-TACHE-RESTE       PIC X(28).
002820      05 WS-NIVEAU-COMPETENCE      PIC X(6).
002830*    ALIMENTEE PAR TESTE-TACHE, CONSOMMEE PAR TESTE-NIVEAU.
002840      05 WS-VILLE-CLE              PIC X(12).
002850*    ZONE PREVUE POUR UNE RECHERCHE VILLE PAR CLE INTERMEDIAIRE -
002860*    NON UTILISEE DANS CETTE VERSION (CHERCHE-COEFF-VILLE COMPARE
002870*    DIRECTEMENT SUR A-Ville), CONSERVEE POUR COMPATIBILITE.
002880      05 WS-NOM-ARTICLE            PIC X(30).
002890*    LIBELLE DU MATERIAU TROUVE, IMPRIME EN COLONNE DESIGNATION.
002900      05 WS-NOM-TACHE              PIC X(30).
002910*    LIBELLE DE LA TACHE TROUVEE, IMPRIME EN COLONNE DESIGNATION.
002920      05 WS-UNITE-ARTICLE          PIC X(8).
002930*    UNITE DU MATERIAU (EX. 'M2', 'UNIT', 'KG') TELLE QUE REPRISE
002940*    DU FICHIER TARMAT.
002950      05 WS-TEMPS-BASE             PIC 9(3)V99.
002960*    TEMPS FORFAITAIRE DE LA TACHE, INDEPENDANT DE LA SURFACE.
002970      05 WS-TEMPS-PAR-M2           PIC 9(3)V99.
002980*    TEMPS SUPPLEMENTAIRE PAR M2 DE SALLE DE BAIN.
002990      05 WS-PRIX-MATERIAU          PIC 9(5)V99.
003000*    PRIX UNITAIRE RETENU APRES APPLICATION DE LA GAMME (CF
003010*    SELECTIONNE-PRIX-GAMME).
003020      05 WS-TAUX-HORAIRE           PIC 9(3)V99.
003030*    TAUX HORAIRE DU NIVEAU DE COMPETENCE REQUIS PAR LA TACHE.
003040      05 WS-COEFF-VILLE            PIC 9(1)V99.
003050*    MULTIPLICATEUR DE COUT SELON LA VILLE DU CHANTIER.
003060      05 WS-TAUX-TVA               PIC 9(1)V999.
003070*    TAUX DE TVA APPLICABLE, REPRIS DE TABLE-TAUX-TVA.
003080      05 WS-TYPE-TVA               PIC X(13).
003090*    CLE DE RECHERCHE DU TAUX DE TVA (CF CHERCHE-TAUX-TVA).
003100      05 WS-QUANTITE               PIC 9(5)V99.
003110*    QUANTITE DE MATERIAU A CHIFFRER, CALCULEE PAR CHAQUE
003120*    TRAITE-xxx (PROPORTIONNELLE A LA SURFACE OU FIXE A 1).
003130      05 WS-HEURES                 PIC 9(3)V99.
003140*    HEURES DE MAIN D'OEUVRE CALCULEES PAR CALCULE-MAIN-OEUVRE.
003150      05 WS-MONTANT-LIGNE          PIC 9(7)V99.
003160*    MONTANT DE LA LIGNE COURANTE (MATERIAU OU MAIN D'OEUVRE),
003170*    CUMULE ENSUITE DANS LES ACCUMULATEURS WSS-xxx.
003180       05 FILLER                    PIC X(10).
003190
003200*    ZONE DE TRAVAIL GAMME TRADUITE EN CLE DE TARIF
003210  01  WS-GAMME-CLE.
003220*    WS-GAMME-DEMANDE EST LA COPIE DE TRAVAIL DE A-Gamme - C8330
003230*    (18/09/2014) : CETTE ZONE N'ETAIT JAMAIS ALIMENTEE, CE QUI
003240*    FAISAIT PARTIR TOUS LES DEVIS AU TARIF STANDARD.
003250*    WS-GAMME-REDEFINIE N'EST PAS EXPLOITEE ICI, CONSERVEE POUR
003260*    UNE FUTURE EDITION ABREGEE DE LA GAMME SUR LE RAPPORT.
003270      05 WS-GAMME-DEMANDE          PIC X(8).
003280      05 WS-GAMME-REDEFINIE REDEFINES WS-GAMME-DEMANDE.
003290          10 WS-GAMME-CAR1             PIC X(1).
003300          10 WS-GAMME-RESTE            PIC X(7).
003310       05 FILLER                    PIC X(05).
003320
003330*    ACCUMULATEURS DU RECAPITULATIF D'UNE DEMANDE
003340  01  WSS-ACCUMULATEURS.
003350*    REMIS A ZERO AU DEBUT DE CHAQUE DEMANDE (CF
003360*    CALCULE-DEVIS-UNE-DEMANDE) - AUCUN ACCUMULATEUR NE SURVIT
003370*    D'UNE DEMANDE A L'AUTRE SAUF WSS-NOMBRE-DEVIS (PIED DE RAPPOR
003380      05 WSS-TOTAL-MATERIAUX       PIC 9(7)V99.
003390      05 WSS-TOTAL-MAIN-OEUVRE     PIC 9(7)V99.
003400      05 WSS-TOTAL-HEURES          PIC 9(5)V99.
003410      05 WSS-SOUS-TOTAL-TACHE      PIC 9(7)V99.
003420      05 WSS-SOUS-TOTAL-AVANT-MARGE PIC 9(7)V99.
003430      05 WSS-MARGE                 PIC 9(7)V99.
003440      05 WSS-TOTAL-AVANT-TVA       PIC 9(7)V99.
003450      05 WSS-MONTANT-TVA           PIC 9(7)V99.
003460      05 WSS-TOTAL-FINAL           PIC 9(7)V99.
003470      05 WSS-CONFIANCE             PIC 9(1)V99.
003480*    INDICE DE CONFIANCE DU SCANNER DE LA PHASE 1 - 1.00 SANS
003490*    ANOMALIE, DECROIT DE 0.25 PAR ANOMALIE RELEVEE (CF COMPUTE
003500*    DANS ECRIT-ENTETE-DEVIS). PURE INFORMATION, N'ENTRE DANS
003510*    AUCUN CALCUL DE PRIX.
003520      05 WSS-NOMBRE-DEVIS          PIC 9(7) COMP VALUE ZERO.
003530       05 FILLER                    PIC X(10).
003540
003550*    INDICATEUR DE FIN DE FICHIER DEMANDES-ANALYSEES
003560  01  EOF-MANAGER-DEVIS.
003570*    DEUX DRAPEAUX DE FIN DE FICHIER ICI (MATERIAUX, TACHES) -
003580*    LE TROISIEME (DEMANA) EST PROMU EN 77 (CF DEBUT DE LA
003590*    WORKING-STORAGE SECTION) - C'EST LE SEUL QUI PILOTE
003600*    DIRECTEMENT LA BOUCLE PRINCIPALE 0200.
003610      05 FIN-ENREG-MATERIAUX       PIC X(01) VALUE SPACE.
003620          88 FF-MATERIAUX                VALUE HIGH-VALUE.
003630      05 FIN-ENREG-TACHES          PIC X(01) VALUE SPACE.
003640          88 FF-TACHES                   VALUE HIGH-VALUE.
003650       05 FILLER                    PIC X(05).
003660
003670*    ARTICLE DE TITRE DU RAPPORT DE DEVIS (IMPRIME UNE FOIS)
003680  01  ARTICLE-TITRE-DEVIS.
003690*    IMPRIME UNE SEULE FOIS, EN TOUT DEBUT DE RAPPORT (CF
003700*    MAIN-PROCEDURE, AVANT LA BOUCLE 0200).
003710       05 FILLER     PIC X(38) VALUE
003720          'DEVIS DE RENOVATION SALLE DE BAIN'.
003730       05 FILLER     PIC X(40) VALUE SPACES.
003740
003750*    ARTICLE LIGNE DE TRAIT (SEPARATEUR)
003760  01  ARTICLE-TRAIT-DEVIS.
003770       05 FILLER     PIC X(78) VALUE ALL '-'.
003780
003790*    ARTICLE D'EN-TETE D'UNE DEMANDE (UNE LIGNE PAR ZONE)
003800  01  ARTICLE-ENTETE-DEVIS.
003810*    SIX ZONES D'IDENTITE, UNE LIGNE IMPRIMEE PAR ZONE (CF
003820*    ECRIT-ENTETE-DEVIS) - CHOIX DE LISIBILITE DU SCE COMMERCIAL,
003830*    PLUTOT QU'UNE SEULE LIGNE TASSEE.
003840      05 E-NUMERO.
003850          10 FILLER      PIC X(16) VALUE 'NUMERO DEMANDE  '.
003860          10 FILLER      PIC X(1)  VALUE ':'.
003870          10 E-Numero-Demande   PIC X(12).
003880      05 E-SURFACE.
003890          10 FILLER      PIC X(16) VALUE 'SURFACE M2      '.
003900          10 FILLER      PIC X(1)  VALUE ':'.
003910          10 E-Surface          PIC Z(2)9.99.
003920      05 E-VILLE.
003930          10 FILLER      PIC X(16) VALUE 'VILLE           '.
003940          10 FILLER      PIC X(1)  VALUE ':'.
003950          10 E-Ville            PIC X(12).
003960      05 E-GAMME.
003970          10 FILLER      PIC X(16) VALUE 'GAMME           '.
003980          10 FILLER      PIC X(1)  VALUE ':'.
003990          10 E-Gamme            PIC X(10).
004000      05 E-ANOMALIES.
004010          10 FILLER      PIC X(16) VALUE 'ANOMALIES RELEV.'.
004020          10 FILLER      PIC X(1)  VALUE ':'.
004030          10 E-Nombre-Anomalies PIC Z9.
004040      05 E-CONFIANCE.
004050          10 FILLER      PIC X(16) VALUE 'INDICE CONFIANCE'.
004060          10 FILLER      PIC X(1)  VALUE ':'.
004070          10 E-Confiance        PIC Z.99.
004080
004090*    ARTICLE EN-TETE DES COLONNES DU DETAIL
004100  01  ARTICLE-COLONNES-DEVIS.
004110*    EN-TETE DU TABLEAU DE DETAIL, IMPRIME UNE FOIS PAR DEMANDE
004120*    (CF CALCULE-DEVIS-UNE-DEMANDE) - COLONNE 'T' = TYPE DE LIGNE
004130*    (M=MATERIAU, L=MAIN D'OEUVRE, S=SOUS-TOTAL) - COLONNE 'TACHE'
004140*    AJOUTEE LE 18/09/2014 (C8330), DISTINCTE DE LA COLONNE
004150*    'MATERIAU' (CF ARTICLE-LIGNE-DEVIS, L-Tache/L-Designation).
004160       05 FILLER PIC X(14) VALUE 'GROUPE        '.
004170       05 FILLER PIC X(1)  VALUE '|'.
004180       05 FILLER PIC X(30) VALUE 'TACHE                         '.
004190       05 FILLER PIC X(1)  VALUE '|'.
004200       05 FILLER PIC X(1)  VALUE 'T'.
004210       05 FILLER PIC X(1)  VALUE '|'.
004220       05 FILLER PIC X(30) VALUE 'MATERIAU                      '.
004230       05 FILLER PIC X(1)  VALUE '|'.
004240       05 FILLER PIC X(10) VALUE '  QUANTITE'.
004250       05 FILLER PIC X(1)  VALUE '|'.
004260       05 FILLER PIC X(8)  VALUE 'UNITE   '.
004270       05 FILLER PIC X(1)  VALUE '|'.
004280       05 FILLER PIC X(11) VALUE '  PRIX UNIT'.
004290       05 FILLER PIC X(1)  VALUE '|'.
004300       05 FILLER PIC X(9)  VALUE '  HEURES '.
004310       05 FILLER PIC X(1)  VALUE '|'.
004320       05 FILLER PIC X(12) VALUE '    MONTANT '.
004330
004340*    ARTICLE DETAIL D'UNE LIGNE DE DEVIS (MATERIAU,
004350*    MAIN D'OEUVRE OU SOUS-TOTAL DE TACHE)
004360  01  ARTICLE-LIGNE-DEVIS.
004370*    UNE LIGNE DE CE LAYOUT PAR MATERIAU, PAR MAIN D'OEUVRE ET
004380*    PAR SOUS-TOTAL DE TACHE (CF ECRIT-LIGNE-MATERIAU,
004390*    ECRIT-LIGNE-MAIN-OEUVRE, ECRIT-LIGNE-SOUS-TOTAL).
004400*    L-Tache PORTE LE NOM DE LA TACHE SUR TOUTES LES LIGNES
004410*    (MATERIAU, MAIN D'OEUVRE, SOUS-TOTAL), ALORS QUE
004420*    L-Designation NE PORTE QUE LE NOM DE L'ARTICLE SUR LES
004430*    LIGNES MATERIAU - AJOUT DU 09/10/2014 (C8412) SUITE A UNE
004440*    REMARQUE DE L'AUDIT : UNE LIGNE MATERIAU SEULE NE PERMETTAIT
004450*    PAS DE RETROUVER SA TACHE PRECISE (SEUL L-Groupe ETAIT
004460*    DISPONIBLE, ET UN GROUPE COUVRE PLUSIEURS TACHES, EX.
004470*    'INSTALLATION' = install_vanity ET lay_floor_tiles).
004480       05 L-Groupe      PIC X(14).
004490       05 FILLER         PIC X(1) VALUE '|'.
004500       05 L-Tache       PIC X(30).
004510       05 FILLER         PIC X(1) VALUE '|'.
004520       05 L-Type        PIC X(1).
004530       05 FILLER         PIC X(1) VALUE '|'.
004540       05 L-Designation PIC X(30).
004550       05 FILLER         PIC X(1) VALUE '|'.
004560       05 L-Quantite    PIC Z(6)9.99.
004570       05 FILLER         PIC X(1) VALUE '|'.
004580       05 L-Unite       PIC X(8).
004590       05 FILLER         PIC X(1) VALUE '|'.
004600       05 L-Prix-Unit   PIC Z(7)9.99.
004610       05 FILLER         PIC X(1) VALUE '|'.
004620       05 L-Heures      PIC Z(5)9.99.
004630       05 FILLER         PIC X(1) VALUE '|'.
004640       05 L-Montant     PIC Z(8)9.99.
004650*    L-Montant EST LE SEUL CHAMP DE CETTE LIGNE EN Z(8) - LES
004660*    AUTRES MONTANTS DE LA LIGNE (QUANTITE, PRIX UNITAIRE,
004670*    HEURES) RESTENT A L'ECHELLE D'UN SEUL ARTICLE, ALORS QUE
004680*    L-Montant PEUT ACCUMULER UNE QUANTITE x UN PRIX SUR UNE
004690*    GROSSE SURFACE - LARGEUR PORTEE A 8 POUR NE JAMAIS TRONQUER.
004700
004710*    ARTICLE RECAPITULATIF FINAL D'UNE DEMANDE
004720  01  ARTICLE-RECAP-DEVIS.
004730*    NEUF ZONES, IMPRIMEES UNE FOIS PAR DEMANDE EN PIED DE
004740*    DETAIL (CF ECRIT-RECAPITULATIF) - MARGE ET TVA EN DUR DANS
004750*    LE LIBELLE (20 POUR CENT, TAUX REDUIT), A REVOIR SI CES
004760*    TAUX DEVAIENT UN JOUR CHANGER.
004770      05 R-MATERIAUX.
004780*    NEUF GROUPES R-xxx, CHACUN AVEC SON LIBELLE FIGE SUR 24
004790*    CARACTERES (ESPACES DE REMPLISSAGE INCLUS DANS LA VALUE).
004800          10 FILLER      PIC X(24) VALUE
004810              'TOTAL MATERIAUX         '.
004820          10 FILLER      PIC X(1)  VALUE ':'.
004830          10 R-Total-Materiaux  PIC Z(6)9.99.
004840      05 R-MAIN-OEUVRE.
004850          10 FILLER      PIC X(24) VALUE
004860              'TOTAL MAIN D''OEUVRE     '.
004870          10 FILLER      PIC X(1)  VALUE ':'.
004880          10 R-Total-Main-Oeuvre PIC Z(6)9.99.
004890      05 R-HEURES.
004900          10 FILLER      PIC X(24) VALUE
004910              'TOTAL HEURES            '.
004920          10 FILLER      PIC X(1)  VALUE ':'.
004930          10 R-Total-Heures     PIC Z(4)9.99.
004940      05 R-SOUS-TOTAL.
004950          10 FILLER      PIC X(24) VALUE
004960              'SOUS-TOTAL AVANT MARGE  '.
004970          10 FILLER      PIC X(1)  VALUE ':'.
004980          10 R-Sous-Total       PIC Z(6)9.99.
004990      05 R-MARGE.
005000*    LE TAUX DE MARGE EST ECRIT EN DUR DANS LE LIBELLE - S'IL
005010*    CHANGE UN JOUR, LE LIBELLE ET LE COMPUTE DE
005020*    CALCULE-RECAPITULATIF DEVRONT ETRE MIS A JOUR ENSEMBLE.
005030          10 FILLER      PIC X(24) VALUE
005040              'MARGE 20 POUR CENT       '.
005050          10 FILLER      PIC X(1)  VALUE ':'.
005060          10 R-Marge            PIC Z(6)9.99.
005070      05 R-AVANT-TVA.
005080          10 FILLER      PIC X(24) VALUE
005090              'TOTAL AVANT TVA         '.
005100          10 FILLER      PIC X(1)  VALUE ':'.
005110          10 R-Avant-Tva        PIC Z(6)9.99.
005120      05 R-TAUX-TVA.
005130*    LIBELLE ET TAUX REELLEMENT APPLIQUE (WS-TAUX-TVA) PEUVENT
005140*    DIVERGER SI CALCULE-RECAPITULATIF CHANGEAIT DE TYPE DE TVA -
005150*    DANS CETTE VERSION, SEUL LE TAUX REDUIT EST JAMAIS UTILISE.
005160          10 FILLER      PIC X(24) VALUE
005170              'TAUX TVA REDUIT APPLIQUE'.
005180          10 FILLER      PIC X(1)  VALUE ':'.
005190          10 R-Taux-Tva         PIC Z.999.
005200      05 R-MONTANT-TVA.
005210          10 FILLER      PIC X(24) VALUE
005220              'MONTANT TVA             '.
005230          10 FILLER      PIC X(1)  VALUE ':'.
005240          10 R-Montant-Tva      PIC Z(6)9.99.
005250      05 R-TOTAL-FINAL.
005260          10 FILLER      PIC X(24) VALUE
005270              'TOTAL DEVIS TTC         '.
005280          10 FILLER      PIC X(1)  VALUE ':'.
005290          10 R-Total-Final      PIC Z(6)9.99.
005300
005310*    ARTICLE DE PIED DE RAPPORT (IMPRIME UNE FOIS A LA FIN)
005320  01  ARTICLE-FIN-DEVIS.
005330*    IMPRIME UNE SEULE FOIS, EN TOUT DERNIER DU RAPPORT (CF
005340*    MAIN-PROCEDURE, APRES LA BOUCLE 0200). AJOUTE PAR AR LE
005350*    21/11/2008 A LA DEMANDE DU SCE EXPLOITATION (CONTROLE DE
005360*    COMPTAGE ENTREE/SORTIE DU CHAINE).
005370       05 FILLER          PIC X(24) VALUE
005380          'NOMBRE DE DEVIS PRODUITS'.
005390       05 FILLER          PIC X(1)  VALUE ':'.
005400      05 F-Nombre-Devis  PIC Z(6)9.
005410
005420  PROCEDURE DIVISION.
005430****************************************************
005440*    PARAGRAPHE PRINCIPAL - CHAINAGE DES TABLES PUIS
005450*    TRAITEMENT DES DEMANDES ANALYSEES UNE PAR UNE
005460****************************************************
005470  MAIN-PROCEDURE.
005480*    L'ORDRE D'OUVERTURE IMPORTE : LES DEUX TABLES TARIFS SONT
005490*    CHARGEES EN MEMOIRE (CHARGE-TABLE-xxx) AVANT LA PREMIERE
005500*    LECTURE DE DEMANDES-ANALYSEES, POUR QUE LA PREMIERE DEMANDE
005510*    PUISSE DEJA ETRE CHIFFREE.
005520      OPEN INPUT  TARIFS-MATERIAUX
005530      OPEN INPUT  TARIFS-MAIN-OEUVRE
005540      OPEN INPUT  DEMANDES-ANALYSEES
005550      OPEN OUTPUT DEVIS-RAPPORT
005560      PERFORM CHARGE-TABLE-MATERIAUX
005570      PERFORM CHARGE-TABLE-TACHES
005580      PERFORM INIT-TABLES
005590      MOVE ARTICLE-TITRE-DEVIS TO L-DEVIS-ENREG
005600      WRITE L-DEVIS-ENREG
005610*    BOUCLE NUMEROTEE 0200 (CF NOTE SCE ETUDES DU
005620*    18/09/2014) - LE GO TO SUR FIN DE FICHIER DANS
005630*    0200-TRAITE-UNE-ANALYSE SAUTE DIRECT EN FIN DE
005640*    PLAGE SANS CHIFFRER DE DEVIS SUPPLEMENTAIRE.
005650      PERFORM 0200-TRAITE-UNE-ANALYSE
005660          THRU 0200-TRAITE-UNE-ANALYSE-FIN
005670          UNTIL FF-DEVIS
005680      MOVE WSS-NOMBRE-DEVIS TO F-Nombre-Devis
005690      MOVE ARTICLE-FIN-DEVIS TO L-DEVIS-ENREG
005700      WRITE L-DEVIS-ENREG
005710      CLOSE TARIFS-MATERIAUX
005720      CLOSE TARIFS-MAIN-OEUVRE
005730      CLOSE DEMANDES-ANALYSEES
005740      CLOSE DEVIS-RAPPORT
005750      PERFORM FIN-PGM-DEVIS.
005760*    AUCUNE AUTRE RESSOURCE A LIBERER, COMME DANS LA PHASE 1.
005770
005780*    CHARGEMENT EN MEMOIRE DU TARIF MATERIAUX (9 ARTICLES)
005790  CHARGE-TABLE-MATERIAUX.
005800*    9 ARTICLES ATTENDUS (CF WS-NB-MATERIAUX) - UN FICHIER
005810*    TARMAT PLUS COURT OU PLUS LONG NE DECLENCHE AUCUNE ALERTE,
005820*    LA TABLE EST SIMPLEMENT REMPLIE JUSQU'A FF-MATERIAUX.
005830      MOVE ZERO TO WS-IDX-MAT
005840      PERFORM LIT-UN-MATERIAU UNTIL FF-MATERIAUX.
005850
005860  LIT-UN-MATERIAU.
005870*    UNE LIGNE LUE, UNE LIGNE DE TABLE ALIMENTEE (WS-IDX-MAT
005880*    SERT A LA FOIS DE COMPTEUR DE LECTURE ET D'INDICE OCCURS).
005890      READ TARIFS-MATERIAUX
005900          AT END
005910              MOVE HIGH-VALUE TO FIN-ENREG-MATERIAUX
005920          NOT AT END
005930              ADD 1 TO WS-IDX-MAT
005940              MOVE M-Categorie TO MT-Categorie(WS-IDX-MAT)
005950              MOVE M-Article   TO MT-Article(WS-IDX-MAT)
005960              MOVE M-Nom       TO MT-Nom(WS-IDX-MAT)
005970              MOVE M-Unite     TO MT-Unite(WS-IDX-MAT)
005980              MOVE M-Prix-Eco  TO MT-Prix-Eco(WS-IDX-MAT)
005990              MOVE M-Prix-Standard
006000                  TO MT-Prix-Standard(WS-IDX-MAT)
006010              MOVE M-Prix-Haut-De-Gamme
006020                  TO MT-Prix-Haut-De-Gamme(WS-IDX-MAT)
006030      END-READ
006040      .
006050
006060*    CHARGEMENT EN MEMOIRE DU TARIF MAIN D'OEUVRE (6 TACHES)
006070  CHARGE-TABLE-TACHES.
006080*    MEME PRINCIPE QUE CHARGE-TABLE-MATERIAUX, SUR TARMO ET LES
006090*    6 TACHES DE MAIN D'OEUVRE ATTENDUES (WS-NB-TACHES).
006100      MOVE ZERO TO WS-IDX-TAC
006110      PERFORM LIT-UNE-TACHE UNTIL FF-TACHES.
006120
006130  LIT-UNE-TACHE.
006140*    VOIR LIT-UN-MATERIAU POUR LE PRINCIPE DE CHARGEMENT.
006150      READ TARIFS-MAIN-OEUVRE
006160          AT END
006170              MOVE HIGH-VALUE TO FIN-ENREG-TACHES
006180          NOT AT END
006190              ADD 1 TO WS-IDX-TAC
006200              MOVE T-Code-Tache   TO TT-Code-Tache(WS-IDX-TAC)
006210              MOVE T-Nom-Tache    TO TT-Nom-Tache(WS-IDX-TAC)
006220              MOVE T-Temps-Base   TO TT-Temps-Base(WS-IDX-TAC)
006230              MOVE T-Temps-Par-M2 TO TT-Temps-Par-M2(WS-IDX-TAC)
006240              MOVE T-Niveau-Competence
006250                  TO TT-Niveau-Competence(WS-IDX-TAC)
006260      END-READ
006270      .
006280
006290*    CHARGEMENT DES TABLES FIXES (TAUX, VILLES, TVA) - PAS
006300*    DE VALUE SUR OCCURS, ON ALIMENTE PAR MOVE COMME D'USAGE
006310  INIT-TABLES.
006320*    TROIS NIVEAUX DE COMPETENCE, DU MOINS AU PLUS QUALIFIE -
006330*    L'ORDRE DE CHARGEMENT N'A PAS D'IMPORTANCE (RECHERCHE PAR
006340*    VALEUR, PAS PAR POSITION, CF TESTE-NIVEAU).
006350      MOVE 'LOW'       TO TH-Niveau(1)
006360      MOVE 30.00       TO TH-Taux(1)
006370      MOVE 'MEDIUM'    TO TH-Niveau(2)
006380      MOVE 45.00       TO TH-Taux(2)
006390      MOVE 'HIGH'      TO TH-Niveau(3)
006400      MOVE 60.00       TO TH-Taux(3)
006410*    TROIS VILLES EQUIPEES D'UN COEFFICIENT PROPRE - TOUTE AUTRE
006420*    VILLE RECOIT LE COEFFICIENT NEUTRE 1.00 (CF
006430*    CHERCHE-COEFF-VILLE).
006440      MOVE 'Marseille'  TO TV-Ville(1)
006450      MOVE 1.00         TO TV-Coefficient(1)
006460      MOVE 'Paris'      TO TV-Ville(2)
006470      MOVE 1.25         TO TV-Coefficient(2)
006480      MOVE 'Lyon'       TO TV-Ville(3)
006490      MOVE 1.10         TO TV-Coefficient(3)
006500*    QUATRE TAUX DE TVA POSSIBLES, CF PLUS HAUT POUR LEUR USAGE
006510*    RESPECTIF (SEUL 'REDUCED' EST APPELE DANS CETTE VERSION).
006520      MOVE 'STANDARD'      TO TX-Type(1)
006530      MOVE 0.200           TO TX-Taux(1)
006540      MOVE 'REDUCED'       TO TX-Type(2)
006550      MOVE 0.100           TO TX-Taux(2)
006560      MOVE 'SUPER-REDUCED'  TO TX-Type(3)
006570      MOVE 0.055            TO TX-Taux(3)
006580      MOVE 'NONE'          TO TX-Type(4)
006590      MOVE 0.000           TO TX-Taux(4).
006600
006610****************************************************
006620*    TRAITEMENT D'UNE DEMANDE ANALYSEE - LECTURE ET
006630*    LANCEMENT DU CHIFFRAGE
006640****************************************************
006650  0200-TRAITE-UNE-ANALYSE.
006660      READ DEMANDES-ANALYSEES
006670          AT END
006680              MOVE HIGH-VALUE TO FIN-ENREG-DEVIS
006690              GO TO 0200-TRAITE-UNE-ANALYSE-FIN
006700          NOT AT END
006710              PERFORM CALCULE-DEVIS-UNE-DEMANDE
006720              ADD 1 TO WSS-NOMBRE-DEVIS
006730      END-READ
006740      .
006750*    SORTIE DE LA PLAGE 0200 (BORNE DU PERFORM ... THRU)
006760  0200-TRAITE-UNE-ANALYSE-FIN.
006770      EXIT.
006780
006790  CALCULE-DEVIS-UNE-DEMANDE.
006800*    UN DEVIS COMPLET PAR DEMANDE : ENTETE, COLONNES, DETAIL
006810*    TACHE PAR TACHE, RECAPITULATIF, SEPARATEUR. APPELE UNE FOIS
006820*    PAR ENREGISTREMENT LU (CF 0200-TRAITE-UNE-ANALYSE).
006830      MOVE ZERO TO WSS-TOTAL-MATERIAUX
006840      MOVE ZERO TO WSS-TOTAL-MAIN-OEUVRE
006850      MOVE ZERO TO WSS-TOTAL-HEURES
006860*    GAMME DEMANDEE PAR LE CLIENT - REPORTEE DANS LA ZONE DE
006870*    TRAVAIL POUR CHAQUE RECHERCHE DE PRIX MATERIAU (DEFAUT
006880*    C8330 - REPRISE 04/02/2014 : LA GAMME N'ETAIT JAMAIS
006890*    REPORTEE ET LE TARIF RESTAIT TOUJOURS AU STANDARD)
006900      MOVE A-Gamme TO WS-GAMME-DEMANDE
006910      PERFORM ECRIT-ENTETE-DEVIS
006920      MOVE ARTICLE-COLONNES-DEVIS TO L-DEVIS-ENREG
006930      WRITE L-DEVIS-ENREG
006940      PERFORM EXPLOSE-TACHES
006950      PERFORM CALCULE-RECAPITULATIF
006960      PERFORM ECRIT-RECAPITULATIF
006970      MOVE ARTICLE-TRAIT-DEVIS TO L-DEVIS-ENREG
006980*    UNE LIGNE ECRITE PAR MOVE-WRITE, PAS DE BOUCLE : SIX
006990*    ZONES D'IDENTITE FIXES, DANS UN ORDRE FIGE PAR LE
007000*    SCE DEVIS (NUMERO, SURFACE, VILLE, GAMME, ANOMALIES,
007010*    CONFIANCE).
007020      WRITE L-DEVIS-ENREG.
007030
007040*    EN-TETE D'UNE DEMANDE - UNE LIGNE PAR ZONE D'IDENTITE
007050  ECRIT-ENTETE-DEVIS.
007060*    UNE LIGNE IMPRIMEE PAR ZONE D'IDENTITE (NUMERO, SURFACE,
007070*    VILLE, GAMME, ANOMALIES, CONFIANCE) - PAS DE TABLEAU POUR
007080*    CETTE PARTIE, A LA DIFFERENCE DU DETAIL DES TACHES.
007090      MOVE ARTICLE-TRAIT-DEVIS TO L-DEVIS-ENREG
007100      WRITE L-DEVIS-ENREG
007110      MOVE A-Numero-Demande TO E-Numero-Demande
007120      MOVE E-NUMERO TO L-DEVIS-ENREG
007130      WRITE L-DEVIS-ENREG
007140      MOVE A-Surface TO E-Surface
007150      MOVE E-SURFACE TO L-DEVIS-ENREG
007160      WRITE L-DEVIS-ENREG
007170      MOVE A-Ville TO E-Ville
007180      MOVE E-VILLE TO L-DEVIS-ENREG
007190      WRITE L-DEVIS-ENREG
007200      MOVE A-Gamme TO E-Gamme
007210      MOVE E-GAMME TO L-DEVIS-ENREG
007220      WRITE L-DEVIS-ENREG
007230      MOVE A-Nombre-Anomalies TO E-Nombre-Anomalies
007240      MOVE E-ANOMALIES TO L-DEVIS-ENREG
007250      WRITE L-DEVIS-ENREG
007260      COMPUTE WSS-CONFIANCE ROUNDED =
007270          1.00 - (0.25 * A-Nombre-Anomalies)
007280*    INDICE DE CONFIANCE RECALCULE ICI A PARTIR DU COMPTEUR
007290*    D'ANOMALIES DE LA PHASE 1 (CF WSS-CONFIANCE EN
007300*    WORKING-STORAGE) - NE PEUT PAS DESCENDRE SOUS ZERO EN
007310*    PRATIQUE (AU PLUS 4 ANOMALIES POSSIBLES EN PHASE 1).
007320      MOVE WSS-CONFIANCE TO E-Confiance
007330      MOVE E-CONFIANCE TO L-DEVIS-ENREG
007340      WRITE L-DEVIS-ENREG.
007350
007360****************************************************
007370*    EXPLOSION DES TACHES RECONNUES - ORDRE CROISSANT
007380*    DU CODE TACHE (ET NON DE L'ORDRE DES ZONES)
007390****************************************************
007400  EXPLOSE-TACHES.
007410*    ORDRE D'IMPRESSION FIXE (DEMOLITION, PEINTURE, VASQUE,
007420*    CARRELAGE, WC, DOUCHE) - CHOISI PAR LE SCE DEVIS POUR SUIVRE
007430*    L'ORDRE LOGIQUE D'UN CHANTIER, INDEPENDANT DE L'ORDRE DES
007440*    ZONES A-Tache-xxx DANS L'ENREGISTREMENT ANALYSE.
007450      IF A-TACHE-DEMOLITION-OUI
007460*    CHAQUE PERFORM EST INDEPENDANT DES AUTRES - UNE DEMANDE
007470*    PEUT CUMULER PLUSIEURS TACHES (EX. DEMOLITION ET
007480*    CARRELAGE DANS LA MEME SALLE DE BAINS).
007490          PERFORM TRAITE-DEMOLITION
007500      END-IF
007510      IF A-TACHE-PEINTURE-OUI
007520          PERFORM TRAITE-REPEINTURE
007530      END-IF
007540      IF A-TACHE-VASQUE-OUI
007550          PERFORM TRAITE-VASQUE
007560      END-IF
007570      IF A-TACHE-CARRELAGE-OUI
007580          PERFORM TRAITE-CARRELAGE
007590      END-IF
007600      IF A-TACHE-PLOMB-WC-OUI
007610          PERFORM TRAITE-WC
007620      END-IF
007630      IF A-TACHE-PLOMB-DOUCHE-OUI
007640          PERFORM TRAITE-DOUCHE
007650      END-IF.
007660
007670*    TACHE 1 - DEMOLITION.REMOVE_TILES
007680  TRAITE-DEMOLITION.
007690*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
007700*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
007710*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
007720      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
007730      MOVE 'Demolition' TO L-Groupe
007740      MOVE 'demolition' TO WS-CATEGORIE
007750      MOVE 'waste_disposal' TO WS-ARTICLE
007760      COMPUTE WS-QUANTITE ROUNDED = 0.25 * A-Surface
007770*    FORFAIT DECHETS = 25% DE LA SURFACE EN M2 (RATIO METIER
007780*    DU SCE DEVIS, VALIDE PAR L'AUDIT TARIFS DU 30/05/1995).
007790      MOVE 'demolition.remove_tiles' TO WS-CODE-TACHE
007800      PERFORM CHERCHE-TACHE
007810      PERFORM CALCULE-ET-ECRIT-MATERIAU
007820      PERFORM CALCULE-MAIN-OEUVRE
007830      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
007840      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
007850*    TYPE 'S' EN COLONNE T - WSS-SOUS-TOTAL-TACHE EST REMIS A
007860*    ZERO PAR CHAQUE TRAITE-xxx AVANT D'ACCUMULER SES PROPRES
007870*    LIGNES, PUIS IMPRIME ICI ET PERDU (PAS DE CUMUL INTER-TACHES
007880*    A CE NIVEAU, SEULS WSS-TOTAL-MATERIAUX ET
007890*    WSS-TOTAL-MAIN-OEUVRE SURVIVENT JUSQU'AU RECAPITULATIF).
007900
007910*    TACHE 2 - FINISHING.REPAINT_WALLS
007920  TRAITE-REPEINTURE.
007930*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
007940*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
007950*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
007960      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
007970      MOVE 'Finishing' TO L-Groupe
007980      MOVE 'finishes' TO WS-CATEGORIE
007990      MOVE 'paint' TO WS-ARTICLE
008000      COMPUTE WS-QUANTITE ROUNDED = 0.3 * A-Surface
008010*    1 LITRE DE PEINTURE POUR ENVIRON 3.3 M2 AU SOL DE SALLE DE
008020*    BAIN (MURS COMPRIS) - RATIO METIER, PAS UNE FORMULE EXACTE.
008030      MOVE 'finishing.repaint_walls' TO WS-CODE-TACHE
008040      PERFORM CHERCHE-TACHE
008050      PERFORM CALCULE-ET-ECRIT-MATERIAU
008060      PERFORM CALCULE-MAIN-OEUVRE
008070      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
008080      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
008090
008100*    TACHE 3 - INSTALLATION.INSTALL_VANITY
008110  TRAITE-VASQUE.
008120*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
008130*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
008140*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
008150      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
008160      MOVE 'Installation' TO L-Groupe
008170      MOVE 'sanitary' TO WS-CATEGORIE
008180      MOVE 'vanity' TO WS-ARTICLE
008190      MOVE 1 TO WS-QUANTITE
008200*    LA VASQUE EST UN ARTICLE UNITAIRE, INDEPENDANT DE LA
008210*    SURFACE DE LA SALLE DE BAIN.
008220      MOVE 'installation.install_vanity' TO WS-CODE-TACHE
008230      PERFORM CHERCHE-TACHE
008240      PERFORM CALCULE-ET-ECRIT-MATERIAU
008250      PERFORM CALCULE-MAIN-OEUVRE
008260      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
008270      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
008280
008290*    TACHE 4 - INSTALLATION.LAY_FLOOR_TILES (3 MATERIAUX)
008300  TRAITE-CARRELAGE.
008310*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
008320*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
008330*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
008340      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
008350      MOVE 'Installation' TO L-Groupe
008360      MOVE 'tiles' TO WS-CATEGORIE
008370      MOVE 'ceramic' TO WS-ARTICLE
008380      COMPUTE WS-QUANTITE ROUNDED = 1.05 * A-Surface
008390*    CARRELAGE AU SOL = SURFACE + 5% DE CHUTE (POSE), RATIO
008400*    STANDARD DU METIER CARRELEUR.
008410      MOVE 'installation.lay_floor_tiles' TO WS-CODE-TACHE
008420      PERFORM CHERCHE-TACHE
008430      PERFORM CALCULE-ET-ECRIT-MATERIAU
008440      MOVE 'finishes' TO WS-CATEGORIE
008450      MOVE 'grout' TO WS-ARTICLE
008460      COMPUTE WS-QUANTITE ROUNDED = 0.5 * A-Surface
008470*    JOINT DE CARRELAGE AU KILO, RATIO 0.5 KG/M2.
008480      PERFORM CALCULE-ET-ECRIT-MATERIAU
008490      MOVE 'finishes' TO WS-CATEGORIE
008500      MOVE 'silicone' TO WS-ARTICLE
008510      COMPUTE WS-QUANTITE ROUNDED = 0.1 * A-Surface
008520*    SILICONE DE FINITION, RATIO 0.1 UNITE/M2 (PERIPHERIE DE LA
008530*    PIECE, PAS LA SURFACE ELLE-MEME, MAIS APPROXIME AINSI
008540*    DE LONGUE DATE PAR LE SCE DEVIS).
008550      PERFORM CALCULE-ET-ECRIT-MATERIAU
008560      PERFORM CALCULE-MAIN-OEUVRE
008570      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
008580      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
008590
008600*    TACHE 5 - PLUMBING.INSTALL_TOILET
008610  TRAITE-WC.
008620*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
008630*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
008640*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
008650      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
008660      MOVE 'Plumbing' TO L-Groupe
008670      MOVE 'sanitary' TO WS-CATEGORIE
008680      MOVE 'toilet' TO WS-ARTICLE
008690      MOVE 1 TO WS-QUANTITE
008700*    LES WC SONT UN ARTICLE UNITAIRE, COMME LA VASQUE.
008710      MOVE 'plumbing.install_toilet' TO WS-CODE-TACHE
008720      PERFORM CHERCHE-TACHE
008730      PERFORM CALCULE-ET-ECRIT-MATERIAU
008740      PERFORM CALCULE-MAIN-OEUVRE
008750      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
008760      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
008770
008780*    TACHE 6 - PLUMBING.REDO_SHOWER_PLUMBING (2 MATERIAUX)
008790  TRAITE-DOUCHE.
008800*    LE CODE TACHE (WS-CODE-TACHE) DOIT CORRESPONDRE EXACTEMENT
008810*    A UN T-Code-Tache DU FICHIER TARMO, SINON CALCULE-MAIN-OEUVRE
008820*    NE TROUVE RIEN ET LA LIGNE MAIN D'OEUVRE PART A ZERO.
008830      MOVE ZERO TO WSS-SOUS-TOTAL-TACHE
008840      MOVE 'Plumbing' TO L-Groupe
008850      MOVE 'plumbing' TO WS-CATEGORIE
008860      MOVE 'shower_kit' TO WS-ARTICLE
008870      MOVE 1 TO WS-QUANTITE
008880*    KIT DOUCHE COMPLET, ARTICLE UNITAIRE.
008890      MOVE 'plumbing.redo_shower_plumbing' TO WS-CODE-TACHE
008900      PERFORM CHERCHE-TACHE
008910      PERFORM CALCULE-ET-ECRIT-MATERIAU
008920      MOVE 'plumbing' TO WS-CATEGORIE
008930      MOVE 'pipes' TO WS-ARTICLE
008940      MOVE 5 TO WS-QUANTITE
008950*    5 METRES DE TUYAUTERIE FORFAITAIRES PAR REPRISE DE
008960*    PLOMBERIE DOUCHE, QUELLE QUE SOIT LA SURFACE (RATIO METIER).
008970      PERFORM CALCULE-ET-ECRIT-MATERIAU
008980      PERFORM CALCULE-MAIN-OEUVRE
008990      PERFORM ECRIT-LIGNE-MAIN-OEUVRE
009000      PERFORM ECRIT-LIGNE-SOUS-TOTAL.
009010
009020*    CALCULE LE PRIX D'UN MATERIAU ET IMPRIME SA LIGNE -
009030*    WS-CATEGORIE/WS-ARTICLE/WS-QUANTITE DOIVENT ETRE
009040*    POSITIONNES PAR LE PARAGRAPHE APPELANT
009050  CALCULE-ET-ECRIT-MATERIAU.
009060*    LE MONTANT EST ARRONDI AU CENTIME (ROUNDED) - PAS DE
009070*    TRONCATURE, CONFORME AUX REGLES COMPTABLES DU SCE DEVIS.
009080      PERFORM CHERCHE-PRIX-MATERIAU
009090      COMPUTE WS-MONTANT-LIGNE ROUNDED =
009100          WS-QUANTITE * WS-PRIX-MATERIAU
009110      PERFORM ECRIT-LIGNE-MATERIAU.
009120*    TYPE 'M' EN COLONNE T, HEURES A ZERO (UNE LIGNE MATERIAU
009130*    NE CHIFFRE JAMAIS DE TEMPS) - MIS A JOUR DU TOTAL MATERIAUX
009140*    ET DU SOUS-TOTAL DE LA TACHE EN COURS.
009150
009160*    CALCULE LES HEURES ET LE COUT DE MAIN D'OEUVRE D'UNE
009170*    TACHE - WS-CODE-TACHE DOIT ETRE POSITIONNE AVANT APPEL
009180  CALCULE-MAIN-OEUVRE.
009190*    SI LA TACHE N'EST PAS TROUVEE DANS TARMO (CAS ANORMAL), LA
009200*    LIGNE MAIN D'OEUVRE PART A ZERO PLUTOT QUE DE FAIRE ECHOUER
009210*    LE CHIFFRAGE DE LA DEMANDE ENTIERE.
009220      PERFORM CHERCHE-TACHE
009230      IF WS-TACHE-TROUVEE-OUI
009240          COMPUTE WS-HEURES ROUNDED =
009250              WS-TEMPS-BASE + (WS-TEMPS-PAR-M2 * A-Surface)
009260          PERFORM CHERCHE-TAUX-HORAIRE
009270          PERFORM CHERCHE-COEFF-VILLE
009280          COMPUTE WS-MONTANT-LIGNE ROUNDED =
009290              WS-HEURES * WS-TAUX-HORAIRE * WS-COEFF-VILLE
009300      ELSE
009310          MOVE ZERO TO WS-HEURES
009320          MOVE ZERO TO WS-MONTANT-LIGNE
009330          MOVE SPACES TO WS-NOM-TACHE
009340      END-IF.
009350
009360*    ECRIT UNE LIGNE DE DEVIS DE TYPE MATERIAU
009370  ECRIT-LIGNE-MATERIAU.
009380      MOVE WS-NOM-TACHE TO L-Tache
009390      MOVE WS-NOM-ARTICLE TO L-Designation
009400      MOVE 'M' TO L-Type
009410      MOVE WS-QUANTITE TO L-Quantite
009420      MOVE WS-UNITE-ARTICLE TO L-Unite
009430      MOVE WS-PRIX-MATERIAU TO L-Prix-Unit
009440      MOVE ZERO TO L-Heures
009450      MOVE WS-MONTANT-LIGNE TO L-Montant
009460      MOVE ARTICLE-LIGNE-DEVIS TO L-DEVIS-ENREG
009470      WRITE L-DEVIS-ENREG
009480      ADD WS-MONTANT-LIGNE TO WSS-TOTAL-MATERIAUX
009490      ADD WS-MONTANT-LIGNE TO WSS-SOUS-TOTAL-TACHE.
009500
009510*    ECRIT UNE LIGNE DE DEVIS DE TYPE MAIN D'OEUVRE
009520  ECRIT-LIGNE-MAIN-OEUVRE.
009530*    TYPE 'L' EN COLONNE T, QUANTITE/UNITE/PRIX UNITAIRE A ZERO
009540*    OU BLANC (UNE LIGNE MAIN D'OEUVRE NE CHIFFRE PAS DE
009550*    MATERIAU) - MIS A JOUR DU TOTAL MAIN D'OEUVRE, DU SOUS-TOTAL
009560*    ET DU TOTAL DES HEURES.
009570      MOVE WS-NOM-TACHE TO L-Tache
009580      MOVE SPACES TO L-Designation
009590      MOVE 'L' TO L-Type
009600      MOVE ZERO TO L-Quantite
009610      MOVE SPACES TO L-Unite
009620      MOVE ZERO TO L-Prix-Unit
009630      MOVE WS-HEURES TO L-Heures
009640      MOVE WS-MONTANT-LIGNE TO L-Montant
009650      MOVE ARTICLE-LIGNE-DEVIS TO L-DEVIS-ENREG
009660      WRITE L-DEVIS-ENREG
009670      ADD WS-MONTANT-LIGNE TO WSS-TOTAL-MAIN-OEUVRE
009680      ADD WS-MONTANT-LIGNE TO WSS-SOUS-TOTAL-TACHE
009690      ADD WS-HEURES TO WSS-TOTAL-HEURES.
009700
009710*    ECRIT LA LIGNE DE SOUS-TOTAL D'UNE TACHE
009720  ECRIT-LIGNE-SOUS-TOTAL.
009730      MOVE WS-NOM-TACHE TO L-Tache
009740      MOVE 'Sous-Total Tache' TO L-Designation
009750      MOVE 'S' TO L-Type
009760      MOVE ZERO TO L-Quantite
009770      MOVE SPACES TO L-Unite
009780      MOVE ZERO TO L-Prix-Unit
009790      MOVE ZERO TO L-Heures
009800      MOVE WSS-SOUS-TOTAL-TACHE TO L-Montant
009810      MOVE ARTICLE-LIGNE-DEVIS TO L-DEVIS-ENREG
009820      WRITE L-DEVIS-ENREG.
009830
009840****************************************************
009850*    RECHERCHES EN TABLE - BALAYAGE LINEAIRE AVEC
009860*    SORTIE ANTICIPEE PAR FORCAGE DE L'INDICE (PAS
009870*    DE SEARCH/SEARCH ALL DANS CETTE MAISON)
009880****************************************************
009890  CHERCHE-PRIX-MATERIAU.
009900*    BALAYAGE LINEAIRE DE LA TABLE-MATERIAUX JUSQU'A TROUVER LA
009910*    CATEGORIE+ARTICLE DEMANDES, OU JUSQU'A LA FIN DE TABLE SI
009920*    ABSENT (CAS NON ATTENDU - TOUS LES ARTICLES UTILISES PAR
009930*    EXPLOSE-TACHES DOIVENT EXISTER DANS TARMAT).
009940      MOVE 1 TO WS-IDX-MAT
009950      MOVE 'N' TO WS-MATERIAU-TROUVE
009960      PERFORM TESTE-MATERIAU UNTIL WS-IDX-MAT > WS-NB-MATERIAUX
009970      IF NOT WS-MATERIAU-TROUVE-OUI
009980          MOVE ZERO TO WS-PRIX-MATERIAU
009990          MOVE SPACES TO WS-NOM-ARTICLE
010000          MOVE SPACES TO WS-UNITE-ARTICLE
010010      END-IF.
010020
010030  TESTE-MATERIAU.
010040*    DES QUE TROUVE, WS-IDX-MAT EST FORCE A WS-NB-MATERIAUX POUR
010050*    SORTIR DE LA BOUCLE PERFORM ... UNTIL AU TOUR SUIVANT (PAS
010060*    DE SEARCH NI DE GO TO DANS CE PARAGRAPHE).
010070      IF MT-Categorie(WS-IDX-MAT) = WS-CATEGORIE
010080          AND MT-Article(WS-IDX-MAT) = WS-ARTICLE
010090              MOVE 'Y' TO WS-MATERIAU-TROUVE
010100              MOVE MT-Nom(WS-IDX-MAT) TO WS-NOM-ARTICLE
010110              MOVE MT-Unite(WS-IDX-MAT) TO WS-UNITE-ARTICLE
010120              PERFORM SELECTIONNE-PRIX-GAMME
010130              MOVE WS-NB-MATERIAUX TO WS-IDX-MAT
010140      END-IF
010150      ADD 1 TO WS-IDX-MAT.
010160
010170*    APPLIQUE LA GAMME DEMANDEE, AVEC REPLI SUR LE TARIF
010180*    STANDARD QUAND LA GAMME N'EST PAS PROPOSEE (PRIX NUL)
010190  SELECTIONNE-PRIX-GAMME.
010200*    C'EST ICI, ET SEULEMENT ICI, QUE LA GAMME DE LA DEMANDE
010210*    (WS-GAMME-DEMANDE) INTERVIENT DANS LE CALCUL - SI CETTE
010220*    ZONE N'EST PAS ALIMENTEE DEPUIS A-Gamme (CF
010230*    CALCULE-DEVIS-UNE-DEMANDE), LE IF CI-DESSOUS NE PREND
010240*    JAMAIS LA BRANCHE BUDGET NI PREMIUM ET TOUT PART AU TARIF
010250*    STANDARD - C'EST L'ANOMALIE CORRIGEE SOUS C8330.
010260      IF WS-GAMME-DEMANDE = 'BUDGET'
010270*    GAMME BUDGET : ON PREND LE PRIX ECO SI LE MATERIAU EN A
010280*    UN (CERTAINS ARTICLES HAUT DE GAMME SEULEMENT, CF
010290*    M-Prix-Eco A ZERO DANS M-MATERIAU-ENREG), SINON ON
010300*    RETOMBE SUR LE PRIX STANDARD.
010310          IF MT-Prix-Eco(WS-IDX-MAT) > ZERO
010320              MOVE MT-Prix-Eco(WS-IDX-MAT) TO WS-PRIX-MATERIAU
010330          ELSE
010340              MOVE MT-Prix-Standard(WS-IDX-MAT)
010350                  TO WS-PRIX-MATERIAU
010360          END-IF
010370      ELSE
010380          IF WS-GAMME-DEMANDE = 'PREMIUM'
010390*    GAMME PREMIUM : MEME LOGIQUE AVEC LE PRIX HAUT DE GAMME -
010400*    TOUS LES MATERIAUX N'EN PROPOSENT PAS (EX. CERTAINS
010410*    PRODUITS D'ENTREE DE GAMME), D'OU LE REPLI STANDARD.
010420              IF MT-Prix-Haut-De-Gamme(WS-IDX-MAT) > ZERO
010430                  MOVE MT-Prix-Haut-De-Gamme(WS-IDX-MAT)
010440                      TO WS-PRIX-MATERIAU
010450              ELSE
010460                  MOVE MT-Prix-Standard(WS-IDX-MAT)
010470                      TO WS-PRIX-MATERIAU
010480              END-IF
010490          ELSE
010500              MOVE MT-Prix-Standard(WS-IDX-MAT)
010510                  TO WS-PRIX-MATERIAU
010520          END-IF
010530      END-IF.
010540
010550  CHERCHE-TACHE.
010560*    MEME PRINCIPE QUE CHERCHE-PRIX-MATERIAU, SUR TABLE-TACHES.
010570      MOVE 1 TO WS-IDX-TAC
010580      MOVE 'N' TO WS-TACHE-TROUVEE
010590      PERFORM TESTE-TACHE UNTIL WS-IDX-TAC > WS-NB-TACHES
010600      IF NOT WS-TACHE-TROUVEE-OUI
010610          MOVE ZERO TO WS-TEMPS-BASE
010620          MOVE ZERO TO WS-TEMPS-PAR-M2
010630      END-IF.
010640
010650  TESTE-TACHE.
010660*    LA COMPARAISON PORTE SUR LE CODE TACHE COMPLET (40
010670*    CARACTERES, EX. 'PLUMBING.INSTALL_TOILET') - PAS DE
010680*    RECHERCHE PARTIELLE.
010690      IF TT-Code-Tache(WS-IDX-TAC) = WS-CODE-TACHE
010700          MOVE 'Y' TO WS-TACHE-TROUVEE
010710          MOVE TT-Nom-Tache(WS-IDX-TAC) TO WS-NOM-TACHE
010720          MOVE TT-Temps-Base(WS-IDX-TAC) TO WS-TEMPS-BASE
010730          MOVE TT-Temps-Par-M2(WS-IDX-TAC) TO WS-TEMPS-PAR-M2
010740          MOVE TT-Niveau-Competence(WS-IDX-TAC)
010750              TO WS-NIVEAU-COMPETENCE
010760          MOVE WS-NB-TACHES TO WS-IDX-TAC
010770      END-IF
010780      ADD 1 TO WS-IDX-TAC.
010790
010800  CHERCHE-TAUX-HORAIRE.
010810*    SI LE NIVEAU DE COMPETENCE DE LA TACHE (ISSU DE TARMO)
010820*    N'EST PAS L'UN DES TROIS DE TABLE-TAUX-HORAIRE, ON REPLIE
010830*    SUR LE TAUX 'MEDIUM' (45.00) PLUTOT QUE DE BLOQUER LE DEVIS.
010840      MOVE 1 TO WS-IDX-NIV
010850      MOVE 'N' TO WS-NIVEAU-TROUVE
010860      PERFORM TESTE-NIVEAU UNTIL WS-IDX-NIV > WS-NB-NIVEAUX
010870      IF NOT WS-NIVEAU-TROUVE-OUI
010880          MOVE 45.00 TO WS-TAUX-HORAIRE
010890      END-IF.
010900
010910  TESTE-NIVEAU.
010920*    VOIR TESTE-MATERIAU POUR LE PRINCIPE DE SORTIE ANTICIPEE.
010930      IF TH-Niveau(WS-IDX-NIV) = WS-NIVEAU-COMPETENCE
010940          MOVE 'Y' TO WS-NIVEAU-TROUVE
010950          MOVE TH-Taux(WS-IDX-NIV) TO WS-TAUX-HORAIRE
010960          MOVE WS-NB-NIVEAUX TO WS-IDX-NIV
010970      END-IF
010980      ADD 1 TO WS-IDX-NIV.
010990
011000  CHERCHE-COEFF-VILLE.
011010*    SI LA VILLE N'EST PAS PARIS/LYON/MARSEILLE (CF
011020*    TABLE-COEFF-VILLE), ON APPLIQUE LE COEFFICIENT NEUTRE 1.00 -
011030*    LA PHASE 1 REPLIE DEJA SUR MARSEILLE PAR DEFAUT, CE CAS NE
011040*    DEVRAIT DONC SURVENIR QUE SUR UNE VILLE REELLEMENT NOUVELLE.
011050      MOVE 1 TO WS-IDX-VIL
011060      MOVE 'N' TO WS-VILLE-TROUVEE
011070      PERFORM TESTE-VILLE UNTIL WS-IDX-VIL > WS-NB-VILLES
011080      IF NOT WS-VILLE-TROUVEE-OUI
011090          MOVE 1.00 TO WS-COEFF-VILLE
011100      END-IF.
011110
011120  TESTE-VILLE.
011130*    COMPARAISON DIRECTE SUR A-Ville, TEL QUE MIS EN FORME TITRE
011140*    PAR LA PHASE 1 (CF MET-MAJUSCULE/MET-MINUSCULE DE
011150*    1-ANALYSE-DEMANDES) - LA CASSE DOIT DONC CORRESPONDRE.
011160      IF TV-Ville(WS-IDX-VIL) = A-Ville
011170          MOVE 'Y' TO WS-VILLE-TROUVEE
011180          MOVE TV-Coefficient(WS-IDX-VIL) TO WS-COEFF-VILLE
011190          MOVE WS-NB-VILLES TO WS-IDX-VIL
011200      END-IF
011210      ADD 1 TO WS-IDX-VIL.
011220
011230  CHERCHE-TAUX-TVA.
011240*    APPELE UNIQUEMENT AVEC WS-TYPE-TVA = 'REDUCED' DANS CETTE
011250*    VERSION (CF CALCULE-RECAPITULATIF) - LES AUTRES TAUX DE
011260*    TABLE-TAUX-TVA NE SONT PAS ENCORE EXPLOITES.
011270      MOVE 1 TO WS-IDX-TVA
011280      MOVE 'N' TO WS-TVA-TROUVE
011290      PERFORM TESTE-TAUX-TVA UNTIL WS-IDX-TVA > WS-NB-TAUX-TVA
011300      IF NOT WS-TVA-TROUVE-OUI
011310          MOVE 0.200 TO WS-TAUX-TVA
011320      END-IF.
011330
011340  TESTE-TAUX-TVA.
011350*    SI LE TYPE DEMANDE EST ABSENT DE LA TABLE, CHERCHE-TAUX-TVA
011360*    REPLIE SUR LE TAUX NORMAL 20% (CF SON IF NOT TVA-TROUVE-OUI).
011370      IF TX-Type(WS-IDX-TVA) = WS-TYPE-TVA
011380          MOVE 'Y' TO WS-TVA-TROUVE
011390          MOVE TX-Taux(WS-IDX-TVA) TO WS-TAUX-TVA
011400          MOVE WS-NB-TAUX-TVA TO WS-IDX-TVA
011410      END-IF
011420      ADD 1 TO WS-IDX-TVA.
011430
011440****************************************************
011450*    RECAPITULATIF : MARGE 20%, TVA REDUITE 10%, TOTAL
011460****************************************************
011470  CALCULE-RECAPITULATIF.
011480*    MARGE A 20% FIXE (PAS DE TABLE, PAS DE PARAMETRE) ET TVA
011490*    REDUITE A 10% (TRAVAUX DE RENOVATION) - LES DEUX TAUX SONT
011500*    EN DUR DANS CE PARAGRAPHE, A REVOIR SI LE SCE DEVIS DEVAIT
011510*    UN JOUR LES RENDRE PARAMETRABLES.
011520      COMPUTE WSS-SOUS-TOTAL-AVANT-MARGE =
011530*    1/ SOUS-TOTAL = MATERIAUX + MAIN D'OEUVRE, AVANT TOUTE
011540*    MARGE ET TOUTE TVA.
011550          WSS-TOTAL-MATERIAUX + WSS-TOTAL-MAIN-OEUVRE
011560      COMPUTE WSS-MARGE ROUNDED =
011570          WSS-SOUS-TOTAL-AVANT-MARGE * 0.20
011580*    2/ MARGE = 20% DU SOUS-TOTAL (ARRONDIE, CAR C'EST UN
011590*    MONTANT FACTURE).
011600      COMPUTE WSS-TOTAL-AVANT-TVA =
011610          WSS-SOUS-TOTAL-AVANT-MARGE + WSS-MARGE
011620*    3/ TOTAL AVANT TVA = SOUS-TOTAL + MARGE.
011630      MOVE 'REDUCED' TO WS-TYPE-TVA
011640*    4/ LE DEVIS EST TOUJOURS DES TRAVAUX DE RENOVATION AU SENS
011650*    FISCAL : ON FORCE LE TAUX REDUIT SANS CONDITION SUR LA
011660*    NATURE DES TRAVAUX (PAS DE TAUX INTERMEDIAIRE NI NORMAL
011670*    DANS CE PROGRAMME).
011680      PERFORM CHERCHE-TAUX-TVA
011690      COMPUTE WSS-MONTANT-TVA ROUNDED =
011700          WSS-TOTAL-AVANT-TVA * WS-TAUX-TVA
011710*    5/ TVA = TOTAL AVANT TVA x TAUX (WS-TAUX-TVA EST UNE
011720*    FRACTION DECIMALE, PAS UN POURCENTAGE - CF TABLE-TAUX-TVA).
011730      COMPUTE WSS-TOTAL-FINAL =
011740          WSS-TOTAL-AVANT-TVA + WSS-MONTANT-TVA.
011750*    6/ TOTAL FINAL = TOTAL AVANT TVA + TVA - C'EST LE MONTANT
011760*    TTC IMPRIME EN DERNIERE LIGNE DU RECAPITULATIF.
011770
011780*    IMPRIME LE RECAPITULATIF - UNE LIGNE PAR ZONE, COMME
011790*    LE PIED DE RAPPORT DES ETATS HABITUELS DU SERVICE
011800  ECRIT-RECAPITULATIF.
011810*    NEUF MOVE/WRITE A LA SUITE, UN PAR ZONE DE
011820*    ARTICLE-RECAP-DEVIS - PAS DE TABLE NI DE PERFORM VARYING,
011830*    DANS LE STYLE DU RESTE DU PROGRAMME.
011840      MOVE WSS-TOTAL-MATERIAUX TO R-Total-Materiaux
011850      MOVE R-MATERIAUX TO L-DEVIS-ENREG
011860      WRITE L-DEVIS-ENREG
011870      MOVE WSS-TOTAL-MAIN-OEUVRE TO R-Total-Main-Oeuvre
011880      MOVE R-MAIN-OEUVRE TO L-DEVIS-ENREG
011890      WRITE L-DEVIS-ENREG
011900      MOVE WSS-TOTAL-HEURES TO R-Total-Heures
011910      MOVE R-HEURES TO L-DEVIS-ENREG
011920      WRITE L-DEVIS-ENREG
011930      MOVE WSS-SOUS-TOTAL-AVANT-MARGE TO R-Sous-Total
011940      MOVE R-SOUS-TOTAL TO L-DEVIS-ENREG
011950      WRITE L-DEVIS-ENREG
011960      MOVE WSS-MARGE TO R-Marge
011970      MOVE R-MARGE TO L-DEVIS-ENREG
011980      WRITE L-DEVIS-ENREG
011990      MOVE WSS-TOTAL-AVANT-TVA TO R-Avant-Tva
012000      MOVE R-AVANT-TVA TO L-DEVIS-ENREG
012010      WRITE L-DEVIS-ENREG
012020      MOVE WS-TAUX-TVA TO R-Taux-Tva
012030      MOVE R-TAUX-TVA TO L-DEVIS-ENREG
012040      WRITE L-DEVIS-ENREG
012050      MOVE WSS-MONTANT-TVA TO R-Montant-Tva
012060      MOVE R-MONTANT-TVA TO L-DEVIS-ENREG
012070      WRITE L-DEVIS-ENREG
012080      MOVE WSS-TOTAL-FINAL TO R-Total-Final
012090      MOVE R-TOTAL-FINAL TO L-DEVIS-ENREG
012100      WRITE L-DEVIS-ENREG.
012110
012120  FIN-PGM-DEVIS.
012130      STOP RUN.
012140
